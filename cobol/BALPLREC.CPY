000100******************************************************************
000200* MIEMBRO      : BALPLREC                                        *
000300* DESCRIPCION  : LAYOUT DEL REGISTRO DE ESTADISTICA DE JUGADOR   *
000400*              : POR JUEGO (PLAYER BOX SCORE). UN REGISTRO POR   *
000500*              : JUGADOR-JUEGO. NO SE EMPAREJA CON EL CONTRARIO  *
000600*              : (LAS CIFRAS SON PROPIAS DEL JUGADOR).           *
000700* USADO POR    : BALPL030 (ENRIQUECEDOR DE ESTADISTICA DE        *
000800*              : JUGADOR).                                       *
000900* NOTA         : LOS PORCENTAJES SE MANEJAN A 4 DECIMALES (NO SE *
001000*              : MULTIPLICAN POR 100).                          *
001100******************************************************************
001200 01  REG-BALPL.
001300******************************************************************
001400*          I D E N T I F I C A C I O N   D E L   J U E G O       *
001500******************************************************************
001600     05  BPL-GAME-DATETIME           PIC X(19).
001700*    VISTA ALTERNA DE LA FECHA-HORA DEL JUEGO, USADA POR EL
001800*    SELECTOR DE RANGO DE LECTURA (VER BALTBREC).
001900     05  BPL-GAME-DATETIME-R REDEFINES BPL-GAME-DATETIME.
002000         10  BPL-GDT-YEAR            PIC 9(04).
002100         10  FILLER                  PIC X(01).
002200         10  BPL-GDT-MONTH           PIC 9(02).
002300         10  FILLER                  PIC X(01).
002400         10  BPL-GDT-DAY             PIC 9(02).
002500         10  FILLER                  PIC X(01).
002600         10  BPL-GDT-HOUR            PIC 9(02).
002700         10  FILLER                  PIC X(01).
002800         10  BPL-GDT-MINUTE          PIC 9(02).
002900         10  FILLER                  PIC X(03).
003000******************************************************************
003100*          I D E N T I D A D   D E L   J U G A D O R             *
003200******************************************************************
003300     05  BPL-JUGADOR-IDENT.
003400         10  BPL-JUGADOR-APELLIDO    PIC X(20).
003500         10  BPL-JUGADOR-NOMBRE      PIC X(15).
003600     05  BPL-SEASON-TYPE             PIC X(10).
003700******************************************************************
003800*              D A T O S   D E L   E Q U I P O   P R O P I O     *
003900******************************************************************
004000     05  BPL-TEAM-IDENT.
004100         10  BPL-TEAM-ABBR           PIC X(03).
004200         10  BPL-TEAM-CONFERENCE     PIC X(10).
004300         10  BPL-TEAM-DIVISION       PIC X(12).
004400         10  BPL-TEAM-LOCATION       PIC X(04).
004500         10  BPL-TEAM-RESULT         PIC X(04).
004600         10  BPL-TEAM-DAYS-OFF       PIC 9(03).
004700******************************************************************
004800*          D A T O S   D E L   C O N T R A R I O (OPPT)          *
004900******************************************************************
005000     05  BPL-OPPT-IDENT.
005100         10  BPL-OPPT-ABBR           PIC X(03).
005200         10  BPL-OPPT-CONFERENCE     PIC X(10).
005300         10  BPL-OPPT-DIVISION       PIC X(12).
005400         10  BPL-OPPT-LOCATION       PIC X(04).
005500         10  BPL-OPPT-RESULT         PIC X(04).
005600         10  BPL-OPPT-DAYS-OFF       PIC 9(03).
005700******************************************************************
005800*      C I F R A S   C R U D A S   D E L   J U G A D O R         *
005900******************************************************************
006000     05  BPL-JUGADOR-RAW.
006100         10  BPL-PUNTOS              PIC 9(03).
006200         10  BPL-ASISTENCIAS         PIC 9(03).
006300         10  BPL-PERDIDAS            PIC 9(03).
006400         10  BPL-ROBOS               PIC 9(03).
006500         10  BPL-TAPONES             PIC 9(03).
006600         10  BPL-FALTAS-PERSONALES   PIC 9(03).
006700         10  BPL-TIROS-INTENTADOS    PIC 9(03).
006800         10  BPL-TIROS-ANOTADOS      PIC 9(03).
006900         10  BPL-TRIPLES-INTENTADOS  PIC 9(03).
007000         10  BPL-TRIPLES-ANOTADOS    PIC 9(03).
007100         10  BPL-LIBRES-INTENTADOS   PIC 9(03).
007200         10  BPL-LIBRES-ANOTADOS     PIC 9(03).
007300         10  BPL-REBOTES-OFEN        PIC 9(03).
007400         10  BPL-REBOTES-DEFEN       PIC 9(03).
007500*    VISTA ALTERNA DE LOS INTENTOS/ANOTADOS DE TIRO DE CAMPO, CON
007600*    EL PREFIJO TC- (TIRO DE CAMPO) QUE USA LA RUTINA DE CALCULO
007700*    BALCA000 (LK-PROPIO-TC-INTENTADOS/LK-PROPIO-TC-ANOTADOS), PARA
007800*    QUE 210-CALCULA-DERIVADOS USE LA MISMA NOMENCLATURA EN VEZ DE
007900*    LOS NOMBRES CRUDOS DEL CAMPO.
008000     05  BPL-TIROS-CAMPO-R REDEFINES BPL-JUGADOR-RAW.
008100         10  FILLER                  PIC X(18).
008200         10  BPL-TC-INTENTADOS       PIC 9(03).
008300         10  BPL-TC-ANOTADOS         PIC 9(03).
008400         10  FILLER                  PIC X(18).
008500******************************************************************
008600*   C I F R A S   D E R I V A D A S   D E L   J U G A D O R      *
008700*   (CALCULADAS EN 210-CALCULA-DERIVADOS DE BALPL030)            *
008800******************************************************************
008900     05  BPL-JUGADOR-DERV.
009000         10  BPL-2PA                 PIC 9(03).
009100         10  BPL-2PM                 PIC 9(03).
009200         10  BPL-2P-PCT              PIC 9V9(4).
009300         10  BPL-FG-PCT              PIC 9V9(4).
009400         10  BPL-3P-PCT              PIC 9V9(4).
009500         10  BPL-FT-PCT              PIC 9V9(4).
009600         10  BPL-REBOTES-TOTAL       PIC 9(03).
009700******************************************************************
009800*   RELLENO PARA CRECIMIENTO FUTURO DEL REGISTRO                 *
009900******************************************************************
010000     05  FILLER                      PIC X(20).
