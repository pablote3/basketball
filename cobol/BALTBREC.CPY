000100******************************************************************
000200* MIEMBRO      : BALTBREC                                        *
000300* DESCRIPCION  : LAYOUT DEL REGISTRO DE ESTADISTICA DE EQUIPO    *
000400*              : POR JUEGO (TEAM BOX SCORE), UN REGISTRO POR     *
000500*              : EQUIPO-JUEGO, EMPAREJADO CON LAS CIFRAS DEL     *
000600*              : EQUIPO CONTRARIO (OPPT) DEL MISMO JUEGO.        *
000700* USADO POR    : BALTB010 (EXTRACTOR/ENRIQUECEDOR), BALCA000     *
000800*              : (RUTINA DE CALCULO), BALOBREC (SE REUTILIZA LA  *
000900*              : MISMA FORMA PARA EL EXTRACTO DE ARBITROS).      *
001000* LONGITUD     : VER FILLER DE RELLENO AL FINAL DEL REGISTRO     *
001100* NOTA         : LOS PORCENTAJES/RAZONES SE MANEJAN A 4 DECIMALES*
001200*              : (NO SE MULTIPLICAN POR 100 SALVO INDICADO).     *
001300******************************************************************
001400 01  REG-BALTB.
001500******************************************************************
001600*          I D E N T I F I C A C I O N   D E L   J U E G O       *
001700******************************************************************
001800     05  BTB-GAME-DATETIME           PIC X(19).
001900*    VISTA ALTERNA DE LA FECHA-HORA DEL JUEGO (AAAA-MM-DD
002000*    THH:MM) PARA VALIDACIONES DE RANGO fromDate/toDate SIN
002100*    FUNCIONES DE FECHA -- SE COMPARA POR AAAAMMDD.
002200     05  BTB-GAME-DATETIME-R REDEFINES BTB-GAME-DATETIME.
002300         10  BTB-GDT-YEAR            PIC 9(04).
002400         10  FILLER                  PIC X(01).
002500         10  BTB-GDT-MONTH           PIC 9(02).
002600         10  FILLER                  PIC X(01).
002700         10  BTB-GDT-DAY             PIC 9(02).
002800         10  FILLER                  PIC X(01).
002900         10  BTB-GDT-HOUR            PIC 9(02).
003000         10  FILLER                  PIC X(01).
003100         10  BTB-GDT-MINUTE          PIC 9(02).
003200         10  FILLER                  PIC X(03).
003300     05  BTB-SEASON-TYPE             PIC X(10).
003400******************************************************************
003500*              D A T O S   D E L   E Q U I P O (TEAM)            *
003600******************************************************************
003700     05  BTB-TEAM-IDENT.
003800         10  BTB-TEAM-ABBR           PIC X(03).
003900         10  BTB-TEAM-CONFERENCE     PIC X(10).
004000         10  BTB-TEAM-DIVISION       PIC X(12).
004100         10  BTB-TEAM-LOCATION       PIC X(04).
004200         10  BTB-TEAM-RESULT         PIC X(04).
004300         10  BTB-TEAM-MINUTES        PIC 9(03).
004400         10  BTB-TEAM-DAYS-OFF       PIC 9(03).
004500******************************************************************
004600*          D A T O S   D E L   C O N T R A R I O (OPPT)          *
004700******************************************************************
004800     05  BTB-OPPT-IDENT.
004900         10  BTB-OPPT-ABBR           PIC X(03).
005000         10  BTB-OPPT-CONFERENCE     PIC X(10).
005100         10  BTB-OPPT-DIVISION       PIC X(12).
005200         10  BTB-OPPT-LOCATION       PIC X(04).
005300         10  BTB-OPPT-RESULT         PIC X(04).
005400         10  BTB-OPPT-MINUTES        PIC 9(03).
005500         10  BTB-OPPT-DAYS-OFF       PIC 9(03).
005600******************************************************************
005700*      C I F R A S   C R U D A S   D E L   E Q U I P O (TEAM)    *
005800******************************************************************
005900     05  BTB-TEAM-RAW.
006000         10  BTB-TEAM-POINTS         PIC 9(03).
006100         10  BTB-TEAM-ASSISTS        PIC 9(03).
006200         10  BTB-TEAM-TURNOVERS      PIC 9(03).
006300         10  BTB-TEAM-STEALS         PIC 9(03).
006400         10  BTB-TEAM-BLOCKS         PIC 9(03).
006500         10  BTB-TEAM-FOULS          PIC 9(03).
006600         10  BTB-TEAM-FGA            PIC 9(03).
006700         10  BTB-TEAM-FGM            PIC 9(03).
006800         10  BTB-TEAM-3PA            PIC 9(03).
006900         10  BTB-TEAM-3PM            PIC 9(03).
007000         10  BTB-TEAM-FTA            PIC 9(03).
007100         10  BTB-TEAM-FTM            PIC 9(03).
007200         10  BTB-TEAM-OREB           PIC 9(03).
007300         10  BTB-TEAM-DREB           PIC 9(03).
007400*        PUNTOS POR PERIODO -- 4 CUARTOS MAS HASTA 4 PERIODOS
007500*        DE PRORROGA (OVERTIME), EN ORDEN DE JUEGO.
007600         10  BTB-TEAM-PTS-QTR-GRP.
007700             15  BTB-TEAM-PTS-QTR    PIC 9(03) OCCURS 8 TIMES.
007800*    VISTA ALTERNA DE LOS PUNTOS POR PERIODO: REGLAMENTARIOS
007900*    (4) SEPARADOS DE LOS DE PRORROGA (4), PARA LOS REPORTES
008000*    DE CONTROL DE PRORROGA SIN RECORRER LA TABLA COMPLETA.
008100     05  BTB-TEAM-PTS-QTR-R REDEFINES BTB-TEAM-PTS-QTR-GRP.
008200         10  BTB-TEAM-PTS-REGULAR    PIC 9(03) OCCURS 4 TIMES.
008300         10  BTB-TEAM-PTS-PRORROGA   PIC 9(03) OCCURS 4 TIMES.
008400******************************************************************
008500*    C I F R A S   C R U D A S   D E L   C O N T R A R I O       *
008600******************************************************************
008700     05  BTB-OPPT-RAW.
008800         10  BTB-OPPT-POINTS         PIC 9(03).
008900         10  BTB-OPPT-ASSISTS        PIC 9(03).
009000         10  BTB-OPPT-TURNOVERS      PIC 9(03).
009100         10  BTB-OPPT-STEALS         PIC 9(03).
009200         10  BTB-OPPT-BLOCKS         PIC 9(03).
009300         10  BTB-OPPT-FOULS          PIC 9(03).
009400         10  BTB-OPPT-FGA            PIC 9(03).
009500         10  BTB-OPPT-FGM            PIC 9(03).
009600         10  BTB-OPPT-3PA            PIC 9(03).
009700         10  BTB-OPPT-3PM            PIC 9(03).
009800         10  BTB-OPPT-FTA            PIC 9(03).
009900         10  BTB-OPPT-FTM            PIC 9(03).
010000         10  BTB-OPPT-OREB           PIC 9(03).
010100         10  BTB-OPPT-DREB           PIC 9(03).
010200         10  BTB-OPPT-PTS-QTR-GRP.
010300             15  BTB-OPPT-PTS-QTR    PIC 9(03) OCCURS 8 TIMES.
010400     05  BTB-OPPT-PTS-QTR-R REDEFINES BTB-OPPT-PTS-QTR-GRP.
010500         10  BTB-OPPT-PTS-REGULAR    PIC 9(03) OCCURS 4 TIMES.
010600         10  BTB-OPPT-PTS-PRORROGA   PIC 9(03) OCCURS 4 TIMES.
010700******************************************************************
010800*   C I F R A S   D E R I V A D A S   D E L   E Q U I P O        *
010900*   (CALCULADAS POR BALCA000 -- VER BUSINESS RULES DEL PROYECTO) *
011000******************************************************************
011100     05  BTB-TEAM-DERV.
011200         10  BTB-TEAM-FG-PCT         PIC 9V9(4).
011300         10  BTB-TEAM-2PA            PIC 9(03).
011400         10  BTB-TEAM-2PM            PIC 9(03).
011500         10  BTB-TEAM-2P-PCT         PIC 9V9(4).
011600         10  BTB-TEAM-3P-PCT         PIC 9V9(4).
011700         10  BTB-TEAM-FT-PCT         PIC 9V9(4).
011800         10  BTB-TEAM-REB-TOTAL      PIC 9(03).
011900         10  BTB-TEAM-TS-PCT         PIC 9V9(4).
012000         10  BTB-TEAM-EFG-PCT        PIC 9V9(4).
012100         10  BTB-TEAM-OREB-PCT       PIC 999V9(4).
012200         10  BTB-TEAM-DREB-PCT       PIC 999V9(4).
012300         10  BTB-TEAM-TREB-PCT       PIC 999V9(4).
012400         10  BTB-TEAM-AST-FG-PCT     PIC 9V9(4).
012500         10  BTB-TEAM-TOV-PCT        PIC 999V9(4).
012600         10  BTB-TEAM-STL-PCT        PIC 999V9(4).
012700         10  BTB-TEAM-BLK-PCT        PIC 999V9(4).
012800         10  BTB-TEAM-BLK-RATE       PIC 999V9(4).
012900******************************************************************
013000*   C I F R A S   D E R I V A D A S   D E L   C O N T R A R I O  *
013100******************************************************************
013200     05  BTB-OPPT-DERV.
013300         10  BTB-OPPT-FG-PCT         PIC 9V9(4).
013400         10  BTB-OPPT-2PA            PIC 9(03).
013500         10  BTB-OPPT-2PM            PIC 9(03).
013600         10  BTB-OPPT-2P-PCT         PIC 9V9(4).
013700         10  BTB-OPPT-3P-PCT         PIC 9V9(4).
013800         10  BTB-OPPT-FT-PCT         PIC 9V9(4).
013900         10  BTB-OPPT-REB-TOTAL      PIC 9(03).
014000         10  BTB-OPPT-TS-PCT         PIC 9V9(4).
014100         10  BTB-OPPT-EFG-PCT        PIC 9V9(4).
014200         10  BTB-OPPT-OREB-PCT       PIC 999V9(4).
014300         10  BTB-OPPT-DREB-PCT       PIC 999V9(4).
014400         10  BTB-OPPT-TREB-PCT       PIC 999V9(4).
014500         10  BTB-OPPT-AST-FG-PCT     PIC 9V9(4).
014600         10  BTB-OPPT-TOV-PCT        PIC 999V9(4).
014700         10  BTB-OPPT-STL-PCT        PIC 999V9(4).
014800         10  BTB-OPPT-BLK-PCT        PIC 999V9(4).
014900         10  BTB-OPPT-BLK-RATE       PIC 999V9(4).
015000******************************************************************
015100*   C I F R A S   A   N I V E L   D E   J U E G O                *
015200*   (NO SON POR EQUIPO NI POR CONTRARIO -- UN SOLO VALOR/JUEGO)  *
015300******************************************************************
015400     05  BTB-GAME-DERV.
015500         10  BTB-POSSESSIONS         PIC 999V9(4).
015600         10  BTB-PACE                PIC 999V9(4).
015700******************************************************************
015800*   RELLENO PARA CRECIMIENTO FUTURO DEL REGISTRO                *
015900******************************************************************
016000     05  FILLER                      PIC X(20).
