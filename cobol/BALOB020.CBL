000100******************************************************************
000200* FECHA       : 20/02/1992                                       *
000300* PROGRAMADOR : CARLOS AUGUSTO GIRON (CAGR)                      *
000400* APLICACION  : ESTADISTICA DEPORTIVA/BALONCESTO                 *
000500* PROGRAMA    : BALOB020                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL EXTRACTO DE JUEGOS DE BALONCESTO YA       *
000800*             : EMPAREJADO CON LA IDENTIDAD DEL CUERPO ARBITRAL, *
000900*             : VALIDA/DEFAULTEA LAS FECHAS DE CORTE, FILTRA POR *
001000*             : RANGO DE FECHA, LLAMA A BALCA000 POR CADA LADO   *
001100*             : DEL JUEGO Y ESCRIBE EL EXTRACTO ENRIQUECIDO CON  *
001200*             : LA IDENTIDAD DEL ARBITRO (OFFICIAL BOX SCORE).   *
001300* ARCHIVOS    : BALOBIN=C, BALOBFIL=A, BALOBDB=A                 *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                        *
001500* INSTALADO   : 27/02/1992                                       *
001600* BPM/RATIONAL: 402877                                           *
001700* NOMBRE      : PROCESO OFFICIAL BOX SCORE                       *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*                 B I T A C O R A   D E   C A M B I O S          *
002100******************************************************************
002200* 20/02/1992 CAGR SOLICITUD 402877 - VERSION ORIGINAL. LEE EL    *CAGR9202
002300*            EXTRACTO DE JUEGOS CON IDENTIDAD DE ARBITRO,        *
002400*            DEFAULTEA FECHAS A UN VALOR FIJO DE INSTALACION     *
002500*            CUANDO SYSIN VIENE EN BLANCO Y LLAMA A BALCA000     *
002600*            POR CADA LADO.                                      *
002700* 05/03/1992 CAGR SOLICITUD 402944 - SE AGREGA LA VALIDACION DE  *CAGR9203
002800*            CALENDARIO CONTRA WKS-TABLA-MESES PARA RECHAZAR     *
002900*            FECHAS DE SYSIN QUE NO EXISTEN (ABEND CONTROLADO).  *
003000* 09/03/1998 RQAX SOLICITUD 403880 - REVISION DE CONTINGENCIA    *RQAX9803
003100*            DEL ANO 2000 SOBRE LA TABLA DE FEBRERO BISIESTO Y   *
003200*            SOBRE LOS CAMPOS DE FECHA DE 4 DIGITOS DE ANIO; SE  *
003300*            CONFIRMA EL CALCULO DE BISIESTO YA CONTEMPLA SIGLO. *
003400* 30/11/1999 RQAX SOLICITUD 404013 - CIERRE DE CONTINGENCIA Y2K, *RQAX9911
003500*            SIN HALLAZGOS ADICIONALES EN ESTE PROGRAMA.         *
003600* 26/10/2016 MOPR SOLICITUD 406541 - SE ACTUALIZA EL VALOR FIJO  *MOPR1610
003700*            DE DEFAULT DE FECHA (SYSIN EN BLANCO) AL 26/10/2016,*
003800*            POR SOLICITUD DEL AREA DE ESTADISTICA PARA CUADRAR  *
003900*            CON EL CIERRE DE TEMPORADA DE ESE ANIO.             *
004000* 14/08/2017 MOPR SOLICITUD 403102 - SE AGREGA EL SWITCH UPSI-0  *MOPR1708
004100*            PARA ESCOGER ENTRE EL EXTRACTO PLANO (BALOBFIL) Y   *
004200*            EL EXTRACTO EQUIVALENTE A BASE DE DATOS (BALOBDB).  *
004300* 20/02/2019 MOPR SOLICITUD 406455 - SE AGREGA EL CONTEO DE      *MOPR1902
004400*            REGISTROS LEIDOS/ESCRITOS/DESCARTADOS AL FINALIZAR  *
004500*            EL PROCESO, PARA CUADRE CON EL AREA DE ESTADISTICA. *
004600* 27/04/2021 SVCH SOLICITUD 406894 - "AYER" (SYSIN EN CEROS) SE  *SVCH2104
004700*            CALCULABA SOBRE EL DEFAULT DE INSTALACION 20161026, *
004800*            NUNCA SOBRE LA FECHA REAL EN QUE CORRE EL PROCESO;  *
004900*            SE AGREGA WKS-FECHA-SISTEMA (ACCEPT ... FROM DATE    *
005000*            YYYYMMDD) Y 125-CALCULA-AYER AHORA RESTA UN DIA A    *
005100*            ESA FECHA. EL DEFAULT 20161026 QUEDA RESERVADO       *
005200*            UNICAMENTE PARA CUANDO SYSIN VIENE EN BLANCO.        *
005300* 04/05/2021 SVCH SOLICITUD 406898 - LOS CONTADORES DE CUADRE   *SSVCH2105
005400*            (LEIDOS/ESCRITOS/DESCARTADOS) Y LA MASCARA DE       *
005500*            IMPRESION ESTABAN AGRUPADOS BAJO WKS-VARIABLES-     *
005600*            TRABAJO SIN NINGUNA RELACION DE GRUPO ENTRE SI. SE  *
005700*            PASAN A NIVEL 77, IGUAL QUE LOS DIVISORES DE        *
005800*            BALCA000 (SOLICITUD 405266).                        *
005900******************************************************************
006000 IDENTIFICATION DIVISION.
006100 PROGRAM-ID.    BALOB020.
006200 AUTHOR.        CARLOS AUGUSTO GIRON.
006300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - AREA DEPORTIVA.
006400 DATE-WRITTEN.  20/02/1992.
006500 DATE-COMPILED.
006600 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
007100     CLASS DIGITO-VALIDO IS '0' THRU '9'
007200     UPSI-0 IS WKS-DESTINO-ARCH
007300         ON  STATUS IS WKS-DESTINO-DB
007400         OFF STATUS IS WKS-DESTINO-PLANO.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT BALOBIN  ASSIGN TO BALOBIN
007800            ORGANIZATION  IS LINE SEQUENTIAL
007900            FILE STATUS   IS FS-BALOBIN
008000                             FSE-BALOBIN.
008100
008200     SELECT BALOBFIL ASSIGN TO BALOBFIL
008300            ORGANIZATION  IS LINE SEQUENTIAL
008400            FILE STATUS   IS FS-BALOBFIL
008500                             FSE-BALOBFIL.
008600
008700     SELECT BALOBDB  ASSIGN TO BALOBDB
008800            ORGANIZATION  IS LINE SEQUENTIAL
008900            FILE STATUS   IS FS-BALOBDB
009000                             FSE-BALOBDB.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400******************************************************************
009500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009600******************************************************************
009700*   EXTRACTO DE ENTRADA -- JUEGOS EMPAREJADOS CON IDENTIDAD DEL
009800*   CUERPO ARBITRAL (UN REGISTRO POR EQUIPO-JUEGO-ARBITRO)
009900*   EXTRACTO PLANO DE SALIDA -- OFFICIAL BOX SCORE ENRIQUECIDO
010000*   EXTRACTO EQUIVALENTE A BASE DE DATOS -- MISMO CONTENIDO
010100 FD  BALOBIN
010200     RECORDING MODE IS F.
010300     COPY BALOBREC REPLACING ==REG-BALOB== BY ==REG-BALOBIN==,
010400                              ==BOB-==      BY ==BOBIN-==.
010500 FD  BALOBFIL
010600     RECORDING MODE IS F.
010700     COPY BALOBREC.
010800 FD  BALOBDB
010900     RECORDING MODE IS F.
011000     COPY BALOBREC REPLACING ==REG-BALOB== BY ==REG-BALOBDB==,
011100                              ==BOB-==      BY ==BOBDB-==.
011200
011300 WORKING-STORAGE SECTION.
011400******************************************************************
011500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011600******************************************************************
011700 01 WKS-FS-STATUS.
011800    02 WKS-STATUS.
011900*      EXTRACTO DE ENTRADA
012000       04 FS-BALOBIN             PIC 9(02) VALUE ZEROES.
012100       04 FSE-BALOBIN.
012200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012500*      EXTRACTO PLANO DE SALIDA
012600       04 FS-BALOBFIL            PIC 9(02) VALUE ZEROES.
012700       04 FSE-BALOBFIL.
012800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013100*      EXTRACTO EQUIVALENTE A BASE DE DATOS
013200       04 FS-BALOBDB             PIC 9(02) VALUE ZEROES.
013300       04 FSE-BALOBDB.
013400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013700*      VARIABLES RUTINA DE FSE
013800       04 PROGRAMA               PIC X(08) VALUE SPACES.
013900       04 ARCHIVO                PIC X(08) VALUE SPACES.
014000       04 ACCION                 PIC X(10) VALUE SPACES.
014100       04 LLAVE                  PIC X(32) VALUE SPACES.
014200******************************************************************
014300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
014400******************************************************************
014500*    CONTADORES DE CUADRE Y MASCARA DE IMPRESION, SUELTOS A NIVEL
014600*    77 POR NO GUARDAR RELACION DE GRUPO ENTRE SI (MISMO CRITERIO
014700*    QUE BALCA000 -- VER SOLICITUD 405266 DE ESA RUTINA).
014800 77  WKS-LEIDOS-BALOBIN        PIC 9(07) COMP VALUE ZERO.
014900 77  WKS-ESCRITOS-BALOB        PIC 9(07) COMP VALUE ZERO.
015000 77  WKS-DESCARTADOS-BALOB     PIC 9(07) COMP VALUE ZERO.
015100 77  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
015200 01 WKS-VARIABLES-TRABAJO.
015300    02 WKS-FLAGS.
015400       04 WKS-FIN-BALOBIN       PIC 9(01) VALUE ZEROES.
015500          88 FIN-BALOBIN                  VALUE 1.
015600       04 WKS-JUEGO-VALIDO      PIC 9(01) VALUE ZEROES.
015700          88 JUEGO-VALIDO                 VALUE 1.
015800*--> FECHAS DE CORTE RECIBIDAS DE SYSIN, EN FORMATO AAAAMMDD;
015900*    UN GRUPO EN BLANCO SIGNIFICA "USAR EL DEFAULT", Y UN GRUPO
016000*    DE CEROS (SIN ESPACIOS) SIGNIFICA "USAR AYER" (VER
016100*    120-VALIDA-FECHAS).
016200    02 WKS-PARAMETROS-SYSIN.
016300       04 WKS-SYSIN-FROM           PIC X(08).
016400       04 FILLER                   PIC X(01).
016500       04 WKS-SYSIN-TO             PIC X(08).
016600*--> FECHAS DE CORTE YA VALIDADAS/DEFAULTEADAS, USADAS POR EL
016700*    FILTRO DE 205-VALIDA-JUEGO.
016800    02 WKS-PARAMETROS.
016900       04 WKS-FROM-DATE            PIC 9(08).
017000       04 WKS-TO-DATE               PIC 9(08).
017100*--> DESGLOSE DE UNA FECHA AAAAMMDD PARA VALIDARLA CONTRA LA
017200*    TABLA DE FIN DE MES (SE REUTILIZA PARA from Y PARA to).
017300    02 WKS-FECHA-VALIDAR.
017400       04 WKS-FV-ANIO               PIC 9(04).
017500       04 WKS-FV-MES                PIC 9(02).
017600       04 WKS-FV-DIA                PIC 9(02).
017700    02 WKS-FECHA-VALIDAR-NUM REDEFINES WKS-FECHA-VALIDAR
017800                                       PIC 9(08).
017900*--> VISTA AAAAMMDD DE LA FECHA DEL JUEGO EN CURSO, ARMADA A
018000*    PARTIR DE LA VISTA ALTERNA BOBIN-GAME-DATETIME-R (LOS
018100*    SEPARADORES '-' Y 'T' DE ESA VISTA IMPIDEN COMPARARLA
018200*    DIRECTAMENTE COMO UN NUMERO DE 8 DIGITOS).
018300    02 WKS-FECHA-JUEGO.
018400       04 WKS-FJ-ANIO               PIC 9(04).
018500       04 WKS-FJ-MES                PIC 9(02).
018600       04 WKS-FJ-DIA                PIC 9(02).
018700    02 WKS-FECHA-JUEGO-NUM REDEFINES WKS-FECHA-JUEGO
018800                                      PIC 9(08).
018900******************************************************************
019000*   TABLA DE ULTIMO DIA DEL MES, PARA VALIDAR CALENDARIO SIN     *
019100*   FUNCIONES DE FECHA. EL VALOR DE FEBRERO SE AJUSTA EN         *
019200*   130-AJUSTA-BISIESTO SEGUN EL ANIO DE LA FECHA A VALIDAR.     *
019300******************************************************************
019400 01  WKS-TABLA-MESES-DATOS.
019500     02  FILLER                    PIC 9(02) VALUE 31.
019600     02  FILLER                    PIC 9(02) VALUE 28.
019700     02  FILLER                    PIC 9(02) VALUE 31.
019800     02  FILLER                    PIC 9(02) VALUE 30.
019900     02  FILLER                    PIC 9(02) VALUE 31.
020000     02  FILLER                    PIC 9(02) VALUE 30.
020100     02  FILLER                    PIC 9(02) VALUE 31.
020200     02  FILLER                    PIC 9(02) VALUE 31.
020300     02  FILLER                    PIC 9(02) VALUE 30.
020400     02  FILLER                    PIC 9(02) VALUE 31.
020500     02  FILLER                    PIC 9(02) VALUE 30.
020600     02  FILLER                    PIC 9(02) VALUE 31.
020700 01  WKS-TABLA-MESES REDEFINES WKS-TABLA-MESES-DATOS.
020800     02  WKS-ULT-DIA-MES           PIC 9(02) OCCURS 12 TIMES
020900                                    INDEXED BY WKS-I-MES.
021000*--> DEFAULT DE FECHAS DEL PROCESO CUANDO SYSIN VIENE EN BLANCO
021100*    (FECHA DE INSTALACION DEL PROCESO, VER BITACORA).
021200 01  WKS-FECHA-DEFAULT             PIC 9(08) VALUE 20161026.
021300*--> FECHA REAL DEL SISTEMA (RECIBIDA POR ACCEPT ... FROM DATE),
021400*    USADA UNICAMENTE PARA CALCULAR "AYER" CUANDO SYSIN TRAE
021500*    CEROS -- VER SOLICITUD 406894 EN LA BITACORA.
021600 01  WKS-FECHA-SISTEMA             PIC 9(08).
021700*--> VARIABLES AUXILIARES DE 130-AJUSTA-BISIESTO (COCIENTE
021800*    DESCARTABLE Y RESIDUOS DE LAS TRES DIVISIONES DE LA REGLA
021900*    GREGORIANA).
022000 01  WKS-BISIESTO-AUX.
022100     02  WKS-COCIENTE-AUX          PIC 9(06) COMP.
022200     02  WKS-RESIDUO-4             PIC 9(02) COMP.
022300     02  WKS-RESIDUO-100           PIC 9(02) COMP.
022400     02  WKS-RESIDUO-400           PIC 9(03) COMP.
022500*--> AREA DE TRABAJO PARA RECIBIR EL RESULTADO DE UNA LLAMADA A
022600*    BALCA000; SE REUTILIZA UNA VEZ POR CADA LADO DEL JUEGO.
022700 01  WKS-CALCULO-LADO.
022800     02  WKS-CL-FG-PCT             PIC 9V9(4).
022900     02  WKS-CL-2PA                PIC 9(03).
023000     02  WKS-CL-2PM                PIC 9(03).
023100     02  WKS-CL-2P-PCT             PIC 9V9(4).
023200     02  WKS-CL-3P-PCT             PIC 9V9(4).
023300     02  WKS-CL-FT-PCT             PIC 9V9(4).
023400     02  WKS-CL-REB-TOTAL          PIC 9(03).
023500     02  WKS-CL-TS-PCT             PIC 9V9(4).
023600     02  WKS-CL-EFG-PCT            PIC 9V9(4).
023700     02  WKS-CL-OREB-PCT           PIC 999V9(4).
023800     02  WKS-CL-DREB-PCT           PIC 999V9(4).
023900     02  WKS-CL-TREB-PCT           PIC 999V9(4).
024000     02  WKS-CL-AST-FG-PCT         PIC 9V9(4).
024100     02  WKS-CL-TOV-PCT            PIC 999V9(4).
024200     02  WKS-CL-STL-PCT            PIC 999V9(4).
024300     02  WKS-CL-BLK-PCT            PIC 999V9(4).
024400     02  WKS-CL-BLK-RATE           PIC 999V9(4).
024500     02  WKS-CL-POSESIONES         PIC 999V9(4).
024600     02  WKS-CL-PACE               PIC 999V9(4).
024700 01  WKS-DESTINO-SWITCH.
024800     02  WKS-DESTINO-ARCH         PIC 9(01) VALUE ZERO.
024900*    VISTA ALTERNA DEL SWITCH DE DESTINO, PARA MOSTRARLO EN LOS
025000*    MENSAJES DE ESTADISTICA FINAL SIN VOLVER A EVALUAR UPSI-0.
025100 01  WKS-DESTINO-SWITCH-X REDEFINES WKS-DESTINO-SWITCH
025200                                    PIC X(01).
025300******************************************************************
025400 PROCEDURE DIVISION.
025500******************************************************************
025600*               S E C C I O N    P R I N C I P A L               *
025700******************************************************************
025800 100-SECCION-PRINCIPAL SECTION.
025900     PERFORM 110-ABRIR-ARCHIVOS THRU 110-ABRIR-ARCHIVOS-E
026000     PERFORM 200-PROCESA-REGISTROS THRU 200-PROCESA-REGISTROS-E
026100             UNTIL FIN-BALOBIN
026200     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
026300     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
026400     STOP RUN.
026500 100-SECCION-PRINCIPAL-E. EXIT.
026600
026700 110-ABRIR-ARCHIVOS SECTION.
026800     ACCEPT WKS-PARAMETROS-SYSIN FROM SYSIN
026900     MOVE   'BALOB020'   TO   PROGRAMA
027000     OPEN INPUT  BALOBIN
027100          OUTPUT BALOBFIL BALOBDB
027200     IF FS-BALOBIN NOT EQUAL 0
027300        MOVE 'OPEN'      TO    ACCION
027400        MOVE SPACES      TO    LLAVE
027500        MOVE 'BALOBIN'   TO    ARCHIVO
027600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027700                              FS-BALOBIN, FSE-BALOBIN
027800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BALOBIN<<<"
027900                UPON CONSOLE
028000        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
028100                UPON CONSOLE
028200        MOVE 91 TO RETURN-CODE
028300        STOP RUN
028400     END-IF
028500
028600     IF FS-BALOBFIL NOT EQUAL 0
028700        MOVE 'OPEN'      TO    ACCION
028800        MOVE SPACES      TO    LLAVE
028900        MOVE 'BALOBFIL'  TO    ARCHIVO
029000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029100                              FS-BALOBFIL, FSE-BALOBFIL
029200        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BALOBFIL<<<"
029300                UPON CONSOLE
029400        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
029500                UPON CONSOLE
029600        MOVE 91 TO RETURN-CODE
029700        STOP RUN
029800     END-IF
029900
030000     IF FS-BALOBDB NOT EQUAL 0
030100        MOVE 'OPEN'      TO    ACCION
030200        MOVE SPACES      TO    LLAVE
030300        MOVE 'BALOBDB'   TO    ARCHIVO
030400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030500                              FS-BALOBDB, FSE-BALOBDB
030600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BALOBDB<<<"
030700                UPON CONSOLE
030800        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
030900                UPON CONSOLE
031000        MOVE 91 TO RETURN-CODE
031100        STOP RUN
031200     END-IF
031300
031400     PERFORM 120-VALIDA-FECHAS THRU 120-VALIDA-FECHAS-E
031500     PERFORM 130-LEE-BALOBIN THRU 130-LEE-BALOBIN-E.
031600 110-ABRIR-ARCHIVOS-E. EXIT.
031700
031800*    RESUELVE from/to A PARTIR DE LO RECIBIDO EN SYSIN:
031900*    - EN BLANCO (SPACES)   -> SE USA EL DEFAULT (20161026), PARA
032000*      QUE EL PROCESO CORRA AUTOCONTENIDO SIN PARAMETROS.
032100*    - CEROS ('00000000')   -> SE USA "AYER" RESPECTO A LA FECHA
032200*      REAL DEL SISTEMA (VER SOLICITUD 406894 Y 125-CALCULA-AYER).
032300*    - CUALQUIER OTRO VALOR -> SE VALIDA COMO FECHA DE CALENDARIO
032400*      REAL CONTRA WKS-TABLA-MESES; SI NO EXISTE, EL PROCESO
032500*      ABENDA POR 900-ERROR-FECHA.
032600 120-VALIDA-FECHAS SECTION.
032700     IF WKS-SYSIN-FROM = SPACES
032800        MOVE WKS-FECHA-DEFAULT TO WKS-FROM-DATE
032900     ELSE
033000        IF WKS-SYSIN-FROM = '00000000'
033100           PERFORM 125-CALCULA-AYER THRU 125-CALCULA-AYER-E
033200           MOVE WKS-FECHA-VALIDAR-NUM TO WKS-FROM-DATE
033300        ELSE
033400           MOVE WKS-SYSIN-FROM TO WKS-FECHA-VALIDAR-NUM
033500           PERFORM 128-VALIDA-CALENDARIO
033600                   THRU 128-VALIDA-CALENDARIO-E
033700           MOVE WKS-FECHA-VALIDAR-NUM TO WKS-FROM-DATE
033800        END-IF
033900     END-IF
034000
034100     IF WKS-SYSIN-TO = SPACES
034200        MOVE WKS-FECHA-DEFAULT TO WKS-TO-DATE
034300     ELSE
034400        IF WKS-SYSIN-TO = '00000000'
034500           PERFORM 125-CALCULA-AYER THRU 125-CALCULA-AYER-E
034600           MOVE WKS-FECHA-VALIDAR-NUM TO WKS-TO-DATE
034700        ELSE
034800           MOVE WKS-SYSIN-TO TO WKS-FECHA-VALIDAR-NUM
034900           PERFORM 128-VALIDA-CALENDARIO
035000                   THRU 128-VALIDA-CALENDARIO-E
035100           MOVE WKS-FECHA-VALIDAR-NUM TO WKS-TO-DATE
035200        END-IF
035300     END-IF.
035400 120-VALIDA-FECHAS-E. EXIT.
035500
035600*    "AYER" SE CALCULA SOBRE LA FECHA REAL DEL SISTEMA (NO SOBRE
035700*    EL DEFAULT DE INSTALACION -- VER SOLICITUD 406894 ABAJO).
035800*    SIN FUNCIONES DE FECHA: SE RESTA UN DIA A MANO, RETROCEDIENDO
035900*    DE MES/ANIO CUANDO EL DIA CAE ANTES DEL PRIMERO.
036000 125-CALCULA-AYER SECTION.
036100     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
036200     MOVE WKS-FECHA-SISTEMA TO WKS-FECHA-VALIDAR-NUM
036300     SUBTRACT 1 FROM WKS-FV-DIA
036400     IF WKS-FV-DIA = 0
036500        SUBTRACT 1 FROM WKS-FV-MES
036600        IF WKS-FV-MES = 0
036700           MOVE 12 TO WKS-FV-MES
036800           SUBTRACT 1 FROM WKS-FV-ANIO
036900        END-IF
037000        PERFORM 130-AJUSTA-BISIESTO THRU 130-AJUSTA-BISIESTO-E
037100        SET WKS-I-MES TO WKS-FV-MES
037200        MOVE WKS-ULT-DIA-MES (WKS-I-MES) TO WKS-FV-DIA
037300     END-IF.
037400 125-CALCULA-AYER-E. EXIT.
037500
037600*    VALIDA QUE WKS-FECHA-VALIDAR SEA UNA FECHA DE CALENDARIO
037700*    EXISTENTE: MES 01-12 Y DIA DENTRO DEL RANGO DE
037800*    WKS-TABLA-MESES (AJUSTADA A BISIESTO PARA FEBRERO).
037900 128-VALIDA-CALENDARIO SECTION.
038000     IF WKS-FV-MES < 1 OR WKS-FV-MES > 12
038100        PERFORM 900-ERROR-FECHA THRU 900-ERROR-FECHA-E
038200     END-IF
038300     PERFORM 130-AJUSTA-BISIESTO THRU 130-AJUSTA-BISIESTO-E
038400     SET WKS-I-MES TO WKS-FV-MES
038500     IF WKS-FV-DIA < 1
038600        OR WKS-FV-DIA > WKS-ULT-DIA-MES (WKS-I-MES)
038700        PERFORM 900-ERROR-FECHA THRU 900-ERROR-FECHA-E
038800     END-IF.
038900 128-VALIDA-CALENDARIO-E. EXIT.
039000
039100*    UN ANIO ES BISIESTO SI ES DIVISIBLE ENTRE 4, EXCEPTO LOS
039200*    FINALES DE SIGLO (DIVISIBLES ENTRE 100) QUE NO LO SEAN
039300*    TAMBIEN DE 400 -- REGLA GREGORIANA ESTANDAR, SIN FUNCIONES
039400*    DE FECHA (VER REVISION Y2K DE 09/03/1998 EN LA BITACORA).
039500 130-AJUSTA-BISIESTO SECTION.
039600     MOVE 28 TO WKS-ULT-DIA-MES (2)
039700     DIVIDE WKS-FV-ANIO BY 4 GIVING WKS-COCIENTE-AUX
039800             REMAINDER WKS-RESIDUO-4
039900     IF WKS-RESIDUO-4 = 0
040000        MOVE 29 TO WKS-ULT-DIA-MES (2)
040100        DIVIDE WKS-FV-ANIO BY 100 GIVING WKS-COCIENTE-AUX
040200                REMAINDER WKS-RESIDUO-100
040300        IF WKS-RESIDUO-100 = 0
040400           MOVE 28 TO WKS-ULT-DIA-MES (2)
040500           DIVIDE WKS-FV-ANIO BY 400 GIVING WKS-COCIENTE-AUX
040600                   REMAINDER WKS-RESIDUO-400
040700           IF WKS-RESIDUO-400 = 0
040800              MOVE 29 TO WKS-ULT-DIA-MES (2)
040900           END-IF
041000        END-IF
041100     END-IF.
041200 130-AJUSTA-BISIESTO-E. EXIT.
041300
041400*    FECHA DE SYSIN QUE NO CORRESPONDE A UN DIA DE CALENDARIO
041500*    REAL -- SE ABENDA EL PROCESO DE FORMA CONTROLADA (NO SE
041600*    ESCRIBE NINGUN EXTRACTO CON FECHAS INVALIDAS).
041700 900-ERROR-FECHA SECTION.
041800     DISPLAY '****************************************'
041900     DISPLAY '*  FECHA DE SYSIN INVALIDA EN BALOB020  *'
042000     DISPLAY '*  VALOR RECIBIDO (AAAAMMDD): ' WKS-FECHA-VALIDAR
042100     DISPLAY '****************************************'
042200     MOVE 95 TO RETURN-CODE
042300     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
042400     STOP RUN.
042500 900-ERROR-FECHA-E. EXIT.
042600
042700 130-LEE-BALOBIN SECTION.
042800     READ BALOBIN
042900       AT END
043000          MOVE 1 TO WKS-FIN-BALOBIN
043100       NOT AT END
043200          ADD 1 TO WKS-LEIDOS-BALOBIN
043300     END-READ.
043400 130-LEE-BALOBIN-E. EXIT.
043500
043600******************************************************************
043700*   P R O C E S A   U N   R E G I S T R O   D E   E N T R A D A  *
043800******************************************************************
043900 200-PROCESA-REGISTROS SECTION.
044000     PERFORM 205-VALIDA-JUEGO THRU 205-VALIDA-JUEGO-E
044100     IF JUEGO-VALIDO
044200        PERFORM 210-CALCULA-LADOS THRU 210-CALCULA-LADOS-E
044300        PERFORM 220-ESCRIBE-SALIDA THRU 220-ESCRIBE-SALIDA-E
044400     ELSE
044500        ADD 1 TO WKS-DESCARTADOS-BALOB
044600     END-IF
044700     PERFORM 130-LEE-BALOBIN THRU 130-LEE-BALOBIN-E.
044800 200-PROCESA-REGISTROS-E. EXIT.
044900
045000*    EL JUEGO ES VALIDO SI SU FECHA CAE DENTRO DEL RANGO
045100*    fromDate/toDate YA RESUELTO POR 120-VALIDA-FECHAS
045200*    (INCLUSIVE EN AMBOS EXTREMOS).
045300 205-VALIDA-JUEGO SECTION.
045400     MOVE BOBIN-GDT-YEAR  TO WKS-FJ-ANIO
045500     MOVE BOBIN-GDT-MONTH TO WKS-FJ-MES
045600     MOVE BOBIN-GDT-DAY   TO WKS-FJ-DIA
045700     IF WKS-FECHA-JUEGO-NUM >= WKS-FROM-DATE
045800        AND WKS-FECHA-JUEGO-NUM <= WKS-TO-DATE
045900        MOVE 1 TO WKS-JUEGO-VALIDO
046000     ELSE
046100        MOVE 0 TO WKS-JUEGO-VALIDO
046200     END-IF.
046300 205-VALIDA-JUEGO-E. EXIT.
046400
046500******************************************************************
046600*   L L A M A D A   A   B A L C A 0 0 0   P O R   C A D A  L A D O
046700******************************************************************
046800 210-CALCULA-LADOS SECTION.
046900     MOVE REG-BALOBIN TO REG-BALOB
047000
047100     CALL 'BALCA000' USING BOB-TEAM-RAW  BOB-OPPT-RAW
047200                           BOB-TEAM-MINUTES WKS-CALCULO-LADO
047300     PERFORM 215-GUARDA-DERIVADOS-TEAM
047400             THRU 215-GUARDA-DERIVADOS-TEAM-E
047500
047600     CALL 'BALCA000' USING BOB-OPPT-RAW  BOB-TEAM-RAW
047700                           BOB-OPPT-MINUTES WKS-CALCULO-LADO
047800     PERFORM 216-GUARDA-DERIVADOS-OPPT
047900             THRU 216-GUARDA-DERIVADOS-OPPT-E.
048000 210-CALCULA-LADOS-E. EXIT.
048100
048200 215-GUARDA-DERIVADOS-TEAM SECTION.
048300     MOVE WKS-CL-FG-PCT     TO BOB-TEAM-FG-PCT
048400     MOVE WKS-CL-2PA        TO BOB-TEAM-2PA
048500     MOVE WKS-CL-2PM        TO BOB-TEAM-2PM
048600     MOVE WKS-CL-2P-PCT     TO BOB-TEAM-2P-PCT
048700     MOVE WKS-CL-3P-PCT     TO BOB-TEAM-3P-PCT
048800     MOVE WKS-CL-FT-PCT     TO BOB-TEAM-FT-PCT
048900     MOVE WKS-CL-REB-TOTAL  TO BOB-TEAM-REB-TOTAL
049000     MOVE WKS-CL-TS-PCT     TO BOB-TEAM-TS-PCT
049100     MOVE WKS-CL-EFG-PCT    TO BOB-TEAM-EFG-PCT
049200     MOVE WKS-CL-OREB-PCT   TO BOB-TEAM-OREB-PCT
049300     MOVE WKS-CL-DREB-PCT   TO BOB-TEAM-DREB-PCT
049400     MOVE WKS-CL-TREB-PCT   TO BOB-TEAM-TREB-PCT
049500     MOVE WKS-CL-AST-FG-PCT TO BOB-TEAM-AST-FG-PCT
049600     MOVE WKS-CL-TOV-PCT    TO BOB-TEAM-TOV-PCT
049700     MOVE WKS-CL-STL-PCT    TO BOB-TEAM-STL-PCT
049800     MOVE WKS-CL-BLK-PCT    TO BOB-TEAM-BLK-PCT
049900     MOVE WKS-CL-BLK-RATE   TO BOB-TEAM-BLK-RATE
050000*    POSESIONES Y RITMO SON UN SOLO VALOR POR JUEGO (SIMETRICO
050100*    SIN IMPORTAR CUAL LADO SE HAYA CALCULADO PRIMERO).
050200     MOVE WKS-CL-POSESIONES TO BOB-POSSESSIONS
050300     MOVE WKS-CL-PACE       TO BOB-PACE.
050400 215-GUARDA-DERIVADOS-TEAM-E. EXIT.
050500
050600 216-GUARDA-DERIVADOS-OPPT SECTION.
050700     MOVE WKS-CL-FG-PCT     TO BOB-OPPT-FG-PCT
050800     MOVE WKS-CL-2PA        TO BOB-OPPT-2PA
050900     MOVE WKS-CL-2PM        TO BOB-OPPT-2PM
051000     MOVE WKS-CL-2P-PCT     TO BOB-OPPT-2P-PCT
051100     MOVE WKS-CL-3P-PCT     TO BOB-OPPT-3P-PCT
051200     MOVE WKS-CL-FT-PCT     TO BOB-OPPT-FT-PCT
051300     MOVE WKS-CL-REB-TOTAL  TO BOB-OPPT-REB-TOTAL
051400     MOVE WKS-CL-TS-PCT     TO BOB-OPPT-TS-PCT
051500     MOVE WKS-CL-EFG-PCT    TO BOB-OPPT-EFG-PCT
051600     MOVE WKS-CL-OREB-PCT   TO BOB-OPPT-OREB-PCT
051700     MOVE WKS-CL-DREB-PCT   TO BOB-OPPT-DREB-PCT
051800     MOVE WKS-CL-TREB-PCT   TO BOB-OPPT-TREB-PCT
051900     MOVE WKS-CL-AST-FG-PCT TO BOB-OPPT-AST-FG-PCT
052000     MOVE WKS-CL-TOV-PCT    TO BOB-OPPT-TOV-PCT
052100     MOVE WKS-CL-STL-PCT    TO BOB-OPPT-STL-PCT
052200     MOVE WKS-CL-BLK-PCT    TO BOB-OPPT-BLK-PCT
052300     MOVE WKS-CL-BLK-RATE   TO BOB-OPPT-BLK-RATE.
052400 216-GUARDA-DERIVADOS-OPPT-E. EXIT.
052500
052600*    LA IDENTIDAD DEL ARBITRO VIAJA DEL INSUMO AL EXTRACTO DE
052700*    SALIDA SIN TRANSFORMAR (VER BALOBREC).
052800 217-COPIA-ARBITRO SECTION.
052900     MOVE BOBIN-OFICIAL-APELLIDO TO BOB-OFICIAL-APELLIDO
053000     MOVE BOBIN-OFICIAL-NOMBRE   TO BOB-OFICIAL-NOMBRE.
053100 217-COPIA-ARBITRO-E. EXIT.
053200
053300 220-ESCRIBE-SALIDA SECTION.
053400     PERFORM 217-COPIA-ARBITRO THRU 217-COPIA-ARBITRO-E
053500     IF WKS-DESTINO-DB
053600        MOVE REG-BALOB TO REG-BALOBDB
053700        WRITE REG-BALOBDB
053800        IF FS-BALOBDB NOT = 0
053900           DISPLAY 'ERROR AL GRABAR BALOBDB, STATUS: '
054000                   FS-BALOBDB
054100        ELSE
054200           ADD 1 TO WKS-ESCRITOS-BALOB
054300        END-IF
054400     ELSE
054500        WRITE REG-BALOB
054600        IF FS-BALOBFIL NOT = 0
054700           DISPLAY 'ERROR AL GRABAR BALOBFIL, STATUS: '
054800                   FS-BALOBFIL
054900        ELSE
055000           ADD 1 TO WKS-ESCRITOS-BALOB
055100        END-IF
055200     END-IF.
055300 220-ESCRIBE-SALIDA-E. EXIT.
055400
055500 800-ESTADISTICAS SECTION.
055600     DISPLAY '******************************************'
055700     MOVE    WKS-LEIDOS-BALOBIN    TO   WKS-MASCARA
055800     DISPLAY 'REGISTROS LEIDOS:            ' WKS-MASCARA
055900     MOVE    WKS-ESCRITOS-BALOB    TO   WKS-MASCARA
056000     DISPLAY 'REGISTROS ESCRITOS:          ' WKS-MASCARA
056100     MOVE    WKS-DESCARTADOS-BALOB TO   WKS-MASCARA
056200     DISPLAY 'REGISTROS DESCARTADOS:       ' WKS-MASCARA
056300     DISPLAY 'FECHA DESDE UTILIZADA (AAAAMMDD): '
056400              WKS-FROM-DATE
056500     DISPLAY 'FECHA HASTA UTILIZADA (AAAAMMDD): '
056600              WKS-TO-DATE
056700     DISPLAY 'DESTINO DE SALIDA (0=PLANO,1=DB): '
056800              WKS-DESTINO-SWITCH-X
056900     DISPLAY '******************************************'.
057000 800-ESTADISTICAS-E. EXIT.
057100
057200 900-CIERRA-ARCHIVOS SECTION.
057300     CLOSE BALOBIN BALOBFIL BALOBDB.
057400 900-CIERRA-ARCHIVOS-E. EXIT.
