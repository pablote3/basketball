000100******************************************************************
000200* FECHA       : 12/09/1994                                       *
000300* PROGRAMADOR : ROSA QUINTANILLA (RQAX)                          *
000400* APLICACION  : ESTADISTICA DEPORTIVA/BALONCESTO                 *
000500* PROGRAMA    : BALPL030                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL EXTRACTO DE ESTADISTICA CRUDA DE JUGADOR  *
000800*             : POR JUEGO (SIN EMPAREJAR CONTRA UN CONTRARIO),   *
000900*             : CALCULA LOS PORCENTAJES/CIFRAS DERIVADAS PROPIAS *
001000*             : DE CADA JUGADOR Y ESCRIBE EL EXTRACTO ENRIQUECIDO*
001100*             : DE ESTADISTICA DE JUGADOR (PLAYER BOX SCORE).    *
001200* ARCHIVOS    : BALPLIN=C, BALPLOUT=A                            *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                        *
001500* INSTALADO   : 20/09/1994                                       *
001600* BPM/RATIONAL: 402950                                           *
001700* NOMBRE      : PROCESO PLAYER BOX SCORE                         *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*                 B I T A C O R A   D E   C A M B I O S          *
002100******************************************************************
002200* 12/09/1994 RQAX SOLICITUD 402950 - VERSION ORIGINAL. LEE EL    *RQAX9409
002300*            EXTRACTO CRUDO DE JUGADOR-JUEGO Y CALCULA SUS       *
002400*            PORCENTAJES DE TIRO Y TOTAL DE REBOTES. NO USA CALL *
002500*            A BALCA000 PORQUE LAS FORMULAS DE JUGADOR SON UN    *
002600*            SUBCONJUNTO PROPIO, SIN CONTRARIO A EMPAREJAR.      *
002700* 24/09/1998 RQAX SOLICITUD 404055 - REVISION DE CONTINGENCIA    *RQAX9809
002800*            DEL ANO 2000 SOBRE LOS CAMPOS DE FECHA DE 4 DIGITOS *
002900*            DE ANIO USADOS POR EL FILTRO DE RANGO; SIN CAMBIOS. *
003000* 30/11/1999 RQAX SOLICITUD 404056 - CIERRE DE CONTINGENCIA Y2K, *RQAX9911
003100*            SIN HALLAZGOS ADICIONALES EN ESTE PROGRAMA.         *
003200* 19/05/2011 MOPR SOLICITUD 405833 - SE ESTANDARIZA EL MENSAJE   *MOPR1105
003300*            DE ERROR DE APERTURA DE ARCHIVO AL FORMATO DE LA    *
003400*            RUTINA DEBD1R00 USADA EN EL RESTO DEL DEPARTAMENTO. *
003500* 08/04/2020 MOPR SOLICITUD 406702 - SE AGREGA EL CONTEO DE      *MOPR2004
003600*            REGISTROS LEIDOS/ESCRITOS AL FINALIZAR EL PROCESO,  *
003700*            PARA CUADRE CON EL AREA DE ESTADISTICA.             *
003800* 27/04/2021 SVCH SOLICITUD 406895 - 210-CALCULA-DERIVADOS LEIA  *SVCH2104
003900*            BPL-TIROS-INTENTADOS/BPL-TIROS-ANOTADOS DIRECTO DEL *
004000*            GRUPO CRUDO. SE CAMBIA A LA VISTA BPL-TC-INTENTADOS/*
004100*            BPL-TC-ANOTADOS (REDEFINES BPL-TIROS-CAMPO-R DE     *
004200*            BALPLREC) PARA USAR LA MISMA NOMENCLATURA TC- QUE   *
004300*            BALCA000 USA PARA EL EQUIPO EN ESTE MISMO CALCULO.  *
004400* 04/05/2021 SVCH SOLICITUD 406899 - LOS CONTADORES DE CUADRE   *SSVCH2105
004500*            (LEIDOS/ESCRITOS) Y LA MASCARA DE IMPRESION ESTABAN *
004600*            AGRUPADOS BAJO WKS-VARIABLES-TRABAJO SIN NINGUNA    *
004700*            RELACION DE GRUPO ENTRE SI. SE PASAN A NIVEL 77,    *
004800*            IGUAL QUE LOS DIVISORES DE BALCA000 (SOLICITUD      *
004900*            405266).                                            *
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    BALPL030.
005300 AUTHOR.        ROSA QUINTANILLA.
005400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - AREA DEPORTIVA.
005500 DATE-WRITTEN.  12/09/1994.
005600 DATE-COMPILED.
005700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
006200     CLASS DIGITO-VALIDO IS '0' THRU '9'.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT BALPLIN  ASSIGN TO BALPLIN
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-BALPLIN
006800                             FSE-BALPLIN.
006900
007000     SELECT BALPLOUT ASSIGN TO BALPLOUT
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS FS-BALPLOUT
007300                             FSE-BALPLOUT.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700******************************************************************
007800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007900******************************************************************
008000*   EXTRACTO DE ENTRADA -- CIFRAS CRUDAS DE JUGADOR POR JUEGO
008100*   EXTRACTO DE SALIDA -- PLAYER BOX SCORE ENRIQUECIDO
008200 FD  BALPLIN
008300     RECORDING MODE IS F.
008400     COPY BALPLREC REPLACING ==REG-BALPL== BY ==REG-BALPLIN==,
008500                              ==BPL-==      BY ==BPLIN-==.
008600 FD  BALPLOUT
008700     RECORDING MODE IS F.
008800     COPY BALPLREC.
008900
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009300******************************************************************
009400 01 WKS-FS-STATUS.
009500    02 WKS-STATUS.
009600*      EXTRACTO DE ENTRADA
009700       04 FS-BALPLIN             PIC 9(02) VALUE ZEROES.
009800       04 FSE-BALPLIN.
009900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010200*      EXTRACTO DE SALIDA
010300       04 FS-BALPLOUT            PIC 9(02) VALUE ZEROES.
010400       04 FSE-BALPLOUT.
010500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010800*      VARIABLES RUTINA DE FSE
010900       04 PROGRAMA               PIC X(08) VALUE SPACES.
011000       04 ARCHIVO                PIC X(08) VALUE SPACES.
011100       04 ACCION                 PIC X(10) VALUE SPACES.
011200       04 LLAVE                  PIC X(32) VALUE SPACES.
011300******************************************************************
011400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011500******************************************************************
011600*    CONTADORES DE CUADRE Y MASCARA DE IMPRESION, SUELTOS A NIVEL
011700*    77 POR NO GUARDAR RELACION DE GRUPO ENTRE SI (MISMO CRITERIO
011800*    QUE BALCA000 -- VER SOLICITUD 405266 DE ESA RUTINA).
011900 77  WKS-LEIDOS-BALPLIN        PIC 9(07) COMP VALUE ZERO.
012000 77  WKS-ESCRITOS-BALPL        PIC 9(07) COMP VALUE ZERO.
012100 77  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
012200 01 WKS-VARIABLES-TRABAJO.
012300    02 WKS-FLAGS.
012400       04 WKS-FIN-BALPLIN       PIC 9(01) VALUE ZEROES.
012500          88 FIN-BALPLIN                  VALUE 1.
012600*--> AREAS DE TRABAJO PARA LOS CALCULOS DE 210-CALCULA-DERIVADOS,
012700*    UNA VISTA REDEFINIDA DE LOS TIROS DE CAMPO (INTENTADOS Y
012800*    ANOTADOS) SEPARADOS DE LOS TIROS DE 3 PUNTOS, IGUAL QUE EN
012900*    210-CALCULA-PORCENTAJES DE BALCA000.
013000    02 WKS-2PA                  PIC 9(03) COMP VALUE ZERO.
013100    02 WKS-2PM                  PIC 9(03) COMP VALUE ZERO.
013200******************************************************************
013300 PROCEDURE DIVISION.
013400******************************************************************
013500*               S E C C I O N    P R I N C I P A L               *
013600******************************************************************
013700 100-SECCION-PRINCIPAL SECTION.
013800     PERFORM 110-ABRIR-ARCHIVOS THRU 110-ABRIR-ARCHIVOS-E
013900     PERFORM 200-PROCESA-REGISTROS THRU 200-PROCESA-REGISTROS-E
014000             UNTIL FIN-BALPLIN
014100     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
014200     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
014300     STOP RUN.
014400 100-SECCION-PRINCIPAL-E. EXIT.
014500
014600 110-ABRIR-ARCHIVOS SECTION.
014700     MOVE   'BALPL030'   TO   PROGRAMA
014800     OPEN INPUT  BALPLIN
014900          OUTPUT BALPLOUT
015000     IF FS-BALPLIN NOT EQUAL 0
015100        MOVE 'OPEN'      TO    ACCION
015200        MOVE SPACES      TO    LLAVE
015300        MOVE 'BALPLIN'   TO    ARCHIVO
015400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015500                              FS-BALPLIN, FSE-BALPLIN
015600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BALPLIN<<<"
015700                UPON CONSOLE
015800        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
015900                UPON CONSOLE
016000        MOVE 91 TO RETURN-CODE
016100        STOP RUN
016200     END-IF
016300
016400     IF FS-BALPLOUT NOT EQUAL 0
016500        MOVE 'OPEN'      TO    ACCION
016600        MOVE SPACES      TO    LLAVE
016700        MOVE 'BALPLOUT'  TO    ARCHIVO
016800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016900                              FS-BALPLOUT, FSE-BALPLOUT
017000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BALPLOUT<<"
017100                UPON CONSOLE
017200        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
017300                UPON CONSOLE
017400        MOVE 91 TO RETURN-CODE
017500        STOP RUN
017600     END-IF
017700
017800     PERFORM 120-LEE-BALPLIN THRU 120-LEE-BALPLIN-E.
017900 110-ABRIR-ARCHIVOS-E. EXIT.
018000
018100 120-LEE-BALPLIN SECTION.
018200     READ BALPLIN
018300       AT END
018400          MOVE 1 TO WKS-FIN-BALPLIN
018500       NOT AT END
018600          ADD 1 TO WKS-LEIDOS-BALPLIN
018700     END-READ.
018800 120-LEE-BALPLIN-E. EXIT.
018900
019000******************************************************************
019100*   P R O C E S A   U N   R E G I S T R O   D E   E N T R A D A  *
019200******************************************************************
019300 200-PROCESA-REGISTROS SECTION.
019400     MOVE REG-BALPLIN TO REG-BALPL
019500     PERFORM 210-CALCULA-DERIVADOS THRU 210-CALCULA-DERIVADOS-E
019600     PERFORM 220-ESCRIBE-SALIDA THRU 220-ESCRIBE-SALIDA-E
019700     PERFORM 120-LEE-BALPLIN THRU 120-LEE-BALPLIN-E.
019800 200-PROCESA-REGISTROS-E. EXIT.
019900
020000*    CALCULA LAS CIFRAS DERIVADAS PROPIAS DEL JUGADOR (NO HAY
020100*    CONTRARIO QUE EMPAREJAR -- VER LAS FORMULAS ANALOGAS PARA
020200*    EQUIPO EN 210-CALCULA-PORCENTAJES DE BALCA000). SE GUARDA
020300*    CERO CUANDO EL DIVISOR ES CERO, EN VEZ DE DEJAR QUE EL
020400*    PROCESO ABENDE POR DIVISION ENTRE CERO (VER DECISION
020500*    ABIERTA DOCUMENTADA EN EL DISENO DEL PROYECTO).
020600*    LOS TIROS DE CAMPO SE LEEN A TRAVES DE LA VISTA
020700*    BPL-TC-INTENTADOS/BPL-TC-ANOTADOS (REDEFINES BPL-TIROS-
020800*    CAMPO-R DE BALPLREC), QUE USA LA MISMA NOMENCLATURA TC-
020900*    QUE BALCA000 PARA EL EQUIPO (SOLICITUD 406895).
021000 210-CALCULA-DERIVADOS SECTION.
021100*    TIROS DE 2 PUNTOS = TIROS DE CAMPO MENOS TIROS DE 3 PUNTOS
021200     SUBTRACT BPL-TRIPLES-INTENTADOS FROM BPL-TC-INTENTADOS
021300              GIVING WKS-2PA
021400     SUBTRACT BPL-TRIPLES-ANOTADOS   FROM BPL-TC-ANOTADOS
021500              GIVING WKS-2PM
021600     MOVE WKS-2PA TO BPL-2PA
021700     MOVE WKS-2PM TO BPL-2PM
021800
021900     IF WKS-2PA > ZERO
022000        COMPUTE BPL-2P-PCT ROUNDED = WKS-2PM / WKS-2PA
022100     ELSE
022200        MOVE ZERO TO BPL-2P-PCT
022300     END-IF
022400
022500     IF BPL-TC-INTENTADOS > ZERO
022600        COMPUTE BPL-FG-PCT ROUNDED =
022700                BPL-TC-ANOTADOS / BPL-TC-INTENTADOS
022800     ELSE
022900        MOVE ZERO TO BPL-FG-PCT
023000     END-IF
023100
023200     IF BPL-TRIPLES-INTENTADOS > ZERO
023300        COMPUTE BPL-3P-PCT ROUNDED =
023400                BPL-TRIPLES-ANOTADOS / BPL-TRIPLES-INTENTADOS
023500     ELSE
023600        MOVE ZERO TO BPL-3P-PCT
023700     END-IF
023800
023900     IF BPL-LIBRES-INTENTADOS > ZERO
024000        COMPUTE BPL-FT-PCT ROUNDED =
024100                BPL-LIBRES-ANOTADOS / BPL-LIBRES-INTENTADOS
024200     ELSE
024300        MOVE ZERO TO BPL-FT-PCT
024400     END-IF
024500
024600     ADD BPL-REBOTES-OFEN BPL-REBOTES-DEFEN
024700         GIVING BPL-REBOTES-TOTAL.
024800 210-CALCULA-DERIVADOS-E. EXIT.
024900
025000 220-ESCRIBE-SALIDA SECTION.
025100     WRITE REG-BALPL
025200     IF FS-BALPLOUT NOT = 0
025300        DISPLAY 'ERROR AL GRABAR BALPLOUT, STATUS: '
025400                FS-BALPLOUT
025500     ELSE
025600        ADD 1 TO WKS-ESCRITOS-BALPL
025700     END-IF.
025800 220-ESCRIBE-SALIDA-E. EXIT.
025900
026000 800-ESTADISTICAS SECTION.
026100     DISPLAY '******************************************'
026200     MOVE    WKS-LEIDOS-BALPLIN    TO   WKS-MASCARA
026300     DISPLAY 'REGISTROS LEIDOS:            ' WKS-MASCARA
026400     MOVE    WKS-ESCRITOS-BALPL    TO   WKS-MASCARA
026500     DISPLAY 'REGISTROS ESCRITOS:          ' WKS-MASCARA
026600     DISPLAY '******************************************'.
026700 800-ESTADISTICAS-E. EXIT.
026800
026900 900-CIERRA-ARCHIVOS SECTION.
027000     CLOSE BALPLIN BALPLOUT.
027100 900-CIERRA-ARCHIVOS-E. EXIT.
