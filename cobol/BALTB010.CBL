000100******************************************************************
000200* FECHA       : 12/05/1991                                       *
000300* PROGRAMADOR : HUGO ESTUARDO SOLARES (PHES)                     *
000400* APLICACION  : ESTADISTICA DEPORTIVA/BALONCESTO                 *
000500* PROGRAMA    : BALTB010                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL EXTRACTO DE JUEGOS DE BALONCESTO YA       *
000800*             : EMPAREJADO POR EQUIPO-JUEGO/CONTRARIO-JUEGO      *
000900*             : (SOLO JUEGOS TERMINADOS, YA FILTRADOS AL ARMAR   *
001000*             : EL EXTRACTO), FILTRA POR RANGO DE FECHA, LLAMA A *
001100*             : LA RUTINA DE CALCULO BALCA000 PARA CADA LADO DEL *
001200*             : JUEGO Y ESCRIBE EL EXTRACTO ENRIQUECIDO DE       *
001300*             : ESTADISTICA DE EQUIPO (TEAM BOX SCORE).          *
001400* ARCHIVOS    : BALTBIN=C, BALTBFIL=A, BALTBDB=A                 *
001500* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                        *
001600* INSTALADO   : 20/05/1991                                       *
001700* BPM/RATIONAL: 401140                                           *
001800* NOMBRE      : PROCESO TEAM BOX SCORE                           *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100*                 B I T A C O R A   D E   C A M B I O S          *
002200******************************************************************
002300* 12/05/1991 PHES SOLICITUD 401140 - VERSION ORIGINAL. LEE EL    *PHES9105
002400*            EXTRACTO DE JUEGOS, FILTRA POR RANGO DE FECHA Y     *
002500*            LLAMA A BALCA000 POR CADA LADO DEL JUEGO.           *
002600* 14/08/1994 CAGR SOLICITUD 402511 - SE AGREGA EL SWITCH UPSI-0  *CAGR9408
002700*            PARA ESCOGER ENTRE EL EXTRACTO PLANO (BALTBFIL) Y   *
002800*            EL EXTRACTO EQUIVALENTE A BASE DE DATOS (BALTBDB).  *
002900* 22/03/1998 RQAX SOLICITUD 403877 - REVISION DE CAMPOS DE 4     *RQAX9803
003000*            DIGITOS DE ANIO EN EL COMPARADOR DE RANGO DE FECHA  *
003100*            PARA EL PROYECTO DE CONTINGENCIA DEL ANO 2000; EL   *
003200*            CAMPO YA VENIA CON ANIO DE 4 DIGITOS, SIN CAMBIOS.  *
003300* 30/11/1999 RQAX SOLICITUD 404012 - CIERRE DE CONTINGENCIA Y2K, *RQAX9911
003400*            SIN HALLAZGOS ADICIONALES EN ESTE PROGRAMA.         *
003500* 11/07/2007 MOPR SOLICITUD 405591 - SE ESTANDARIZA EL MENSAJE   *MOPR0707
003600*            DE ERROR DE APERTURA DE ARCHIVO AL FORMATO DE LA    *
003700*            RUTINA DEBD1R00 USADA EN EL RESTO DEL DEPARTAMENTO. *
003800* 15/01/2015 MOPR SOLICITUD 406210 - SE AGREGA EL CONTEO DE      *MOPR1501
003900*            REGISTROS LEIDOS/ESCRITOS/DESCARTADOS AL FINALIZAR  *
004000*            EL PROCESO, PARA CUADRE CON EL AREA DE ESTADISTICA. *
004100* 13/04/2021 SVCH SOLICITUD 406892 - SE ACLARA EL COMENTARIO DE  *SVCH2104
004200*            205-VALIDA-JUEGO, QUE CITABA TERMINOLOGIA AJENA AL  *
004300*            DEPARTAMENTO PARA DESCRIBIR EL PROCESO DE UNION QUE *
004400*            ARMA EL EXTRACTO DE ENTRADA; SIN CAMBIO DE LOGICA.  *
004500* 04/05/2021 SVCH SOLICITUD 406897 - LOS CONTADORES DE CUADRE   *SSVCH2105
004600*            (LEIDOS/ESCRITOS/DESCARTADOS) Y LA MASCARA DE       *
004700*            IMPRESION ESTABAN AGRUPADOS BAJO WKS-VARIABLES-     *
004800*            TRABAJO SIN NINGUNA RELACION DE GRUPO ENTRE SI. SE  *
004900*            PASAN A NIVEL 77, IGUAL QUE LOS DIVISORES DE        *
005000*            BALCA000 (SOLICITUD 405266).                        *
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    BALTB010.
005400 AUTHOR.        HUGO ESTUARDO SOLARES.
005500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - AREA DEPORTIVA.
005600 DATE-WRITTEN.  12/05/1991.
005700 DATE-COMPILED.
005800 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
006300     CLASS DIGITO-VALIDO IS '0' THRU '9'
006400     UPSI-0 IS WKS-DESTINO-ARCH
006500         ON  STATUS IS WKS-DESTINO-DB
006600         OFF STATUS IS WKS-DESTINO-PLANO.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT BALTBIN  ASSIGN TO BALTBIN
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-BALTBIN
007200                             FSE-BALTBIN.
007300
007400     SELECT BALTBFIL ASSIGN TO BALTBFIL
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            FILE STATUS   IS FS-BALTBFIL
007700                             FSE-BALTBFIL.
007800
007900     SELECT BALTBDB  ASSIGN TO BALTBDB
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS FS-BALTBDB
008200                             FSE-BALTBDB.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600******************************************************************
008700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008800******************************************************************
008900*   EXTRACTO DE ENTRADA -- JUEGOS YA EMPAREJADOS EQUIPO/CONTRARIO
009000*   EXTRACTO PLANO DE SALIDA -- TEAM BOX SCORE ENRIQUECIDO
009100*   EXTRACTO EQUIVALENTE A BASE DE DATOS -- MISMO CONTENIDO
009200 FD  BALTBIN
009300     RECORDING MODE IS F.
009400     COPY BALTBREC REPLACING ==REG-BALTB== BY ==REG-BALTBIN==,
009500                              ==BTB-==      BY ==BTBIN-==.
009600 FD  BALTBFIL
009700     RECORDING MODE IS F.
009800     COPY BALTBREC.
009900 FD  BALTBDB
010000     RECORDING MODE IS F.
010100     COPY BALTBREC REPLACING ==REG-BALTB== BY ==REG-BALTBDB==,
010200                              ==BTB-==      BY ==BTBDB-==.
010300
010400 WORKING-STORAGE SECTION.
010500******************************************************************
010600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010700******************************************************************
010800 01 WKS-FS-STATUS.
010900    02 WKS-STATUS.
011000*      EXTRACTO DE ENTRADA
011100       04 FS-BALTBIN             PIC 9(02) VALUE ZEROES.
011200       04 FSE-BALTBIN.
011300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011600*      EXTRACTO PLANO DE SALIDA
011700       04 FS-BALTBFIL            PIC 9(02) VALUE ZEROES.
011800       04 FSE-BALTBFIL.
011900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012200*      EXTRACTO EQUIVALENTE A BASE DE DATOS
012300       04 FS-BALTBDB             PIC 9(02) VALUE ZEROES.
012400       04 FSE-BALTBDB.
012500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012800*      VARIABLES RUTINA DE FSE
012900       04 PROGRAMA               PIC X(08) VALUE SPACES.
013000       04 ARCHIVO                PIC X(08) VALUE SPACES.
013100       04 ACCION                 PIC X(10) VALUE SPACES.
013200       04 LLAVE                  PIC X(32) VALUE SPACES.
013300******************************************************************
013400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013500******************************************************************
013600*    CONTADORES DE CUADRE Y MASCARA DE IMPRESION, SUELTOS A NIVEL
013700*    77 POR NO GUARDAR RELACION DE GRUPO ENTRE SI (MISMO CRITERIO
013800*    QUE BALCA000 -- VER SOLICITUD 405266 DE ESA RUTINA).
013900 77  WKS-LEIDOS-BALTBIN        PIC 9(07) COMP VALUE ZERO.
014000 77  WKS-ESCRITOS-BALTB        PIC 9(07) COMP VALUE ZERO.
014100 77  WKS-DESCARTADOS-BALTB     PIC 9(07) COMP VALUE ZERO.
014200 77  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
014300 01 WKS-VARIABLES-TRABAJO.
014400    02 WKS-FLAGS.
014500       04 WKS-FIN-BALTBIN       PIC 9(01) VALUE ZEROES.
014600          88 FIN-BALTBIN                  VALUE 1.
014700       04 WKS-JUEGO-VALIDO      PIC 9(01) VALUE ZEROES.
014800          88 JUEGO-VALIDO                 VALUE 1.
014900*--> FECHAS DE CORTE DEL PROCESO, RECIBIDAS DE SYSIN EN AAAAMMDD
015000    02 WKS-PARAMETROS.
015100       04 WKS-FROM-DATE            PIC 9(08).
015200       04 FILLER                   PIC X(01).
015300       04 WKS-TO-DATE               PIC 9(08).
015400*--> VISTA AAAAMMDD DE LA FECHA DEL JUEGO EN CURSO, ARMADA A
015500*    PARTIR DE LA VISTA ALTERNA BTBIN-GAME-DATETIME-R (LOS
015600*    SEPARADORES '-' Y 'T' DE ESA VISTA IMPIDEN COMPARARLA
015700*    DIRECTAMENTE COMO UN NUMERO DE 8 DIGITOS).
015800    02 WKS-FECHA-JUEGO.
015900       04 WKS-FJ-ANIO               PIC 9(04).
016000       04 WKS-FJ-MES                PIC 9(02).
016100       04 WKS-FJ-DIA                PIC 9(02).
016200    02 WKS-FECHA-JUEGO-NUM REDEFINES WKS-FECHA-JUEGO
016300                                      PIC 9(08).
016400*--> AREA DE TRABAJO PARA RECIBIR EL RESULTADO DE UNA LLAMADA A
016500*    BALCA000; SE REUTILIZA UNA VEZ POR CADA LADO DEL JUEGO.
016600 01  WKS-CALCULO-LADO.
016700     02  WKS-CL-FG-PCT             PIC 9V9(4).
016800     02  WKS-CL-2PA                PIC 9(03).
016900     02  WKS-CL-2PM                PIC 9(03).
017000     02  WKS-CL-2P-PCT             PIC 9V9(4).
017100     02  WKS-CL-3P-PCT             PIC 9V9(4).
017200     02  WKS-CL-FT-PCT             PIC 9V9(4).
017300     02  WKS-CL-REB-TOTAL          PIC 9(03).
017400     02  WKS-CL-TS-PCT             PIC 9V9(4).
017500     02  WKS-CL-EFG-PCT            PIC 9V9(4).
017600     02  WKS-CL-OREB-PCT           PIC 999V9(4).
017700     02  WKS-CL-DREB-PCT           PIC 999V9(4).
017800     02  WKS-CL-TREB-PCT           PIC 999V9(4).
017900     02  WKS-CL-AST-FG-PCT         PIC 9V9(4).
018000     02  WKS-CL-TOV-PCT            PIC 999V9(4).
018100     02  WKS-CL-STL-PCT            PIC 999V9(4).
018200     02  WKS-CL-BLK-PCT            PIC 999V9(4).
018300     02  WKS-CL-BLK-RATE           PIC 999V9(4).
018400     02  WKS-CL-POSESIONES         PIC 999V9(4).
018500     02  WKS-CL-PACE               PIC 999V9(4).
018600 01  WKS-DESTINO-SWITCH.
018700     02  WKS-DESTINO-ARCH         PIC 9(01) VALUE ZERO.
018800*    VISTA ALTERNA DEL SWITCH DE DESTINO, PARA MOSTRARLO EN LOS
018900*    MENSAJES DE ESTADISTICA FINAL SIN VOLVER A EVALUAR UPSI-0.
019000 01  WKS-DESTINO-SWITCH-X REDEFINES WKS-DESTINO-SWITCH
019100                                    PIC X(01).
019200******************************************************************
019300 PROCEDURE DIVISION.
019400******************************************************************
019500*               S E C C I O N    P R I N C I P A L               *
019600******************************************************************
019700 100-SECCION-PRINCIPAL SECTION.
019800     PERFORM 110-ABRIR-ARCHIVOS THRU 110-ABRIR-ARCHIVOS-E
019900     PERFORM 200-PROCESA-REGISTROS THRU 200-PROCESA-REGISTROS-E
020000             UNTIL FIN-BALTBIN
020100     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
020200     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
020300     STOP RUN.
020400 100-SECCION-PRINCIPAL-E. EXIT.
020500
020600 110-ABRIR-ARCHIVOS SECTION.
020700     ACCEPT WKS-PARAMETROS FROM SYSIN
020800     MOVE   'BALTB010'   TO   PROGRAMA
020900     OPEN INPUT  BALTBIN
021000          OUTPUT BALTBFIL BALTBDB
021100     IF FS-BALTBIN NOT EQUAL 0
021200        MOVE 'OPEN'      TO    ACCION
021300        MOVE SPACES      TO    LLAVE
021400        MOVE 'BALTBIN'   TO    ARCHIVO
021500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021600                              FS-BALTBIN, FSE-BALTBIN
021700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BALTBIN<<<"
021800                UPON CONSOLE
021900        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
022000                UPON CONSOLE
022100        MOVE 91 TO RETURN-CODE
022200        STOP RUN
022300     END-IF
022400
022500     IF FS-BALTBFIL NOT EQUAL 0
022600        MOVE 'OPEN'      TO    ACCION
022700        MOVE SPACES      TO    LLAVE
022800        MOVE 'BALTBFIL'  TO    ARCHIVO
022900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023000                              FS-BALTBFIL, FSE-BALTBFIL
023100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BALTBFIL<<<"
023200                UPON CONSOLE
023300        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
023400                UPON CONSOLE
023500        MOVE 91 TO RETURN-CODE
023600        STOP RUN
023700     END-IF
023800
023900     IF FS-BALTBDB NOT EQUAL 0
024000        MOVE 'OPEN'      TO    ACCION
024100        MOVE SPACES      TO    LLAVE
024200        MOVE 'BALTBDB'   TO    ARCHIVO
024300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024400                              FS-BALTBDB, FSE-BALTBDB
024500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BALTBDB<<<"
024600                UPON CONSOLE
024700        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
024800                UPON CONSOLE
024900        MOVE 91 TO RETURN-CODE
025000        STOP RUN
025100     END-IF
025200
025300     PERFORM 120-LEE-BALTBIN THRU 120-LEE-BALTBIN-E.
025400 110-ABRIR-ARCHIVOS-E. EXIT.
025500
025600 120-LEE-BALTBIN SECTION.
025700     READ BALTBIN
025800       AT END
025900          MOVE 1 TO WKS-FIN-BALTBIN
026000       NOT AT END
026100          ADD 1 TO WKS-LEIDOS-BALTBIN
026200     END-READ.
026300 120-LEE-BALTBIN-E. EXIT.
026400
026500******************************************************************
026600*   P R O C E S A   U N   R E G I S T R O   D E   E N T R A D A  *
026700******************************************************************
026800 200-PROCESA-REGISTROS SECTION.
026900     PERFORM 205-VALIDA-JUEGO THRU 205-VALIDA-JUEGO-E
027000     IF JUEGO-VALIDO
027100        PERFORM 210-CALCULA-LADOS THRU 210-CALCULA-LADOS-E
027200        PERFORM 220-ESCRIBE-SALIDA THRU 220-ESCRIBE-SALIDA-E
027300     ELSE
027400        ADD 1 TO WKS-DESCARTADOS-BALTB
027500     END-IF
027600     PERFORM 120-LEE-BALTBIN THRU 120-LEE-BALTBIN-E.
027700 200-PROCESA-REGISTROS-E. EXIT.
027800
027900*    EL JUEGO ES VALIDO SI SU FECHA CAE DENTRO DEL RANGO DESDE/
028000*    HASTA RECIBIDO POR SYSIN (INCLUSIVE EN AMBOS EXTREMOS). EL
028100*    FILTRO DE JUEGOS TERMINADOS Y LA EXCLUSION DE UN EQUIPO
028200*    EMPAREJADO CONSIGO MISMO YA SE APLICARON AL ARMAR EL
028300*    EXTRACTO DE ENTRADA, SEGUN EL PROCESO DE UNION QUE LO GENERA.
028400 205-VALIDA-JUEGO SECTION.
028500     MOVE BTBIN-GDT-YEAR  TO WKS-FJ-ANIO
028600     MOVE BTBIN-GDT-MONTH TO WKS-FJ-MES
028700     MOVE BTBIN-GDT-DAY   TO WKS-FJ-DIA
028800     IF WKS-FECHA-JUEGO-NUM >= WKS-FROM-DATE
028900        AND WKS-FECHA-JUEGO-NUM <= WKS-TO-DATE
029000        MOVE 1 TO WKS-JUEGO-VALIDO
029100     ELSE
029200        MOVE 0 TO WKS-JUEGO-VALIDO
029300     END-IF.
029400 205-VALIDA-JUEGO-E. EXIT.
029500
029600******************************************************************
029700*   L L A M A D A   A   B A L C A 0 0 0   P O R   C A D A  L A D O
029800******************************************************************
029900 210-CALCULA-LADOS SECTION.
030000     MOVE REG-BALTBIN TO REG-BALTB
030100
030200     CALL 'BALCA000' USING BTB-TEAM-RAW  BTB-OPPT-RAW
030300                           BTB-TEAM-MINUTES WKS-CALCULO-LADO
030400     PERFORM 215-GUARDA-DERIVADOS-TEAM
030500             THRU 215-GUARDA-DERIVADOS-TEAM-E
030600
030700     CALL 'BALCA000' USING BTB-OPPT-RAW  BTB-TEAM-RAW
030800                           BTB-OPPT-MINUTES WKS-CALCULO-LADO
030900     PERFORM 216-GUARDA-DERIVADOS-OPPT
031000             THRU 216-GUARDA-DERIVADOS-OPPT-E.
031100 210-CALCULA-LADOS-E. EXIT.
031200
031300 215-GUARDA-DERIVADOS-TEAM SECTION.
031400     MOVE WKS-CL-FG-PCT     TO BTB-TEAM-FG-PCT
031500     MOVE WKS-CL-2PA        TO BTB-TEAM-2PA
031600     MOVE WKS-CL-2PM        TO BTB-TEAM-2PM
031700     MOVE WKS-CL-2P-PCT     TO BTB-TEAM-2P-PCT
031800     MOVE WKS-CL-3P-PCT     TO BTB-TEAM-3P-PCT
031900     MOVE WKS-CL-FT-PCT     TO BTB-TEAM-FT-PCT
032000     MOVE WKS-CL-REB-TOTAL  TO BTB-TEAM-REB-TOTAL
032100     MOVE WKS-CL-TS-PCT     TO BTB-TEAM-TS-PCT
032200     MOVE WKS-CL-EFG-PCT    TO BTB-TEAM-EFG-PCT
032300     MOVE WKS-CL-OREB-PCT   TO BTB-TEAM-OREB-PCT
032400     MOVE WKS-CL-DREB-PCT   TO BTB-TEAM-DREB-PCT
032500     MOVE WKS-CL-TREB-PCT   TO BTB-TEAM-TREB-PCT
032600     MOVE WKS-CL-AST-FG-PCT TO BTB-TEAM-AST-FG-PCT
032700     MOVE WKS-CL-TOV-PCT    TO BTB-TEAM-TOV-PCT
032800     MOVE WKS-CL-STL-PCT    TO BTB-TEAM-STL-PCT
032900     MOVE WKS-CL-BLK-PCT    TO BTB-TEAM-BLK-PCT
033000     MOVE WKS-CL-BLK-RATE   TO BTB-TEAM-BLK-RATE
033100*    POSESIONES Y RITMO SON UN SOLO VALOR POR JUEGO (SIMETRICO
033200*    SIN IMPORTAR CUAL LADO SE HAYA CALCULADO PRIMERO).
033300     MOVE WKS-CL-POSESIONES TO BTB-POSSESSIONS
033400     MOVE WKS-CL-PACE       TO BTB-PACE.
033500 215-GUARDA-DERIVADOS-TEAM-E. EXIT.
033600
033700 216-GUARDA-DERIVADOS-OPPT SECTION.
033800     MOVE WKS-CL-FG-PCT     TO BTB-OPPT-FG-PCT
033900     MOVE WKS-CL-2PA        TO BTB-OPPT-2PA
034000     MOVE WKS-CL-2PM        TO BTB-OPPT-2PM
034100     MOVE WKS-CL-2P-PCT     TO BTB-OPPT-2P-PCT
034200     MOVE WKS-CL-3P-PCT     TO BTB-OPPT-3P-PCT
034300     MOVE WKS-CL-FT-PCT     TO BTB-OPPT-FT-PCT
034400     MOVE WKS-CL-REB-TOTAL  TO BTB-OPPT-REB-TOTAL
034500     MOVE WKS-CL-TS-PCT     TO BTB-OPPT-TS-PCT
034600     MOVE WKS-CL-EFG-PCT    TO BTB-OPPT-EFG-PCT
034700     MOVE WKS-CL-OREB-PCT   TO BTB-OPPT-OREB-PCT
034800     MOVE WKS-CL-DREB-PCT   TO BTB-OPPT-DREB-PCT
034900     MOVE WKS-CL-TREB-PCT   TO BTB-OPPT-TREB-PCT
035000     MOVE WKS-CL-AST-FG-PCT TO BTB-OPPT-AST-FG-PCT
035100     MOVE WKS-CL-TOV-PCT    TO BTB-OPPT-TOV-PCT
035200     MOVE WKS-CL-STL-PCT    TO BTB-OPPT-STL-PCT
035300     MOVE WKS-CL-BLK-PCT    TO BTB-OPPT-BLK-PCT
035400     MOVE WKS-CL-BLK-RATE   TO BTB-OPPT-BLK-RATE.
035500 216-GUARDA-DERIVADOS-OPPT-E. EXIT.
035600
035700 220-ESCRIBE-SALIDA SECTION.
035800     IF WKS-DESTINO-DB
035900        MOVE REG-BALTB TO REG-BALTBDB
036000        WRITE REG-BALTBDB
036100        IF FS-BALTBDB NOT = 0
036200           DISPLAY 'ERROR AL GRABAR BALTBDB, STATUS: '
036300                   FS-BALTBDB
036400        ELSE
036500           ADD 1 TO WKS-ESCRITOS-BALTB
036600        END-IF
036700     ELSE
036800        WRITE REG-BALTB
036900        IF FS-BALTBFIL NOT = 0
037000           DISPLAY 'ERROR AL GRABAR BALTBFIL, STATUS: '
037100                   FS-BALTBFIL
037200        ELSE
037300           ADD 1 TO WKS-ESCRITOS-BALTB
037400        END-IF
037500     END-IF.
037600 220-ESCRIBE-SALIDA-E. EXIT.
037700
037800 800-ESTADISTICAS SECTION.
037900     DISPLAY '******************************************'
038000     MOVE    WKS-LEIDOS-BALTBIN    TO   WKS-MASCARA
038100     DISPLAY 'REGISTROS LEIDOS:            ' WKS-MASCARA
038200     MOVE    WKS-ESCRITOS-BALTB    TO   WKS-MASCARA
038300     DISPLAY 'REGISTROS ESCRITOS:          ' WKS-MASCARA
038400     MOVE    WKS-DESCARTADOS-BALTB TO   WKS-MASCARA
038500     DISPLAY 'REGISTROS DESCARTADOS:       ' WKS-MASCARA
038600     DISPLAY 'DESTINO DE SALIDA (0=PLANO,1=DB): '
038700              WKS-DESTINO-SWITCH-X
038800     DISPLAY '******************************************'.
038900 800-ESTADISTICAS-E. EXIT.
039000
039100 900-CIERRA-ARCHIVOS SECTION.
039200     CLOSE BALTBIN BALTBFIL BALTBDB.
039300 900-CIERRA-ARCHIVOS-E. EXIT.
