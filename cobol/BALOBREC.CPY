000100******************************************************************
000200* MIEMBRO      : BALOBREC                                        *
000300* DESCRIPCION  : LAYOUT DEL REGISTRO DE ESTADISTICA DE EQUIPO    *
000400*              : POR JUEGO CON IDENTIDAD DEL CUERPO ARBITRAL     *
000500*              : (OFFICIAL BOX SCORE). ES EL MISMO CONTENIDO DE  *
000600*              : BALTBREC MAS DOS CAMPOS DE IDENTIDAD DEL        *
000700*              : ARBITRO QUE SE ARRASTRAN SIN TRANSFORMAR.       *
000800*              : UN JUEGO CON N ARBITROS PRODUCE N REGISTROS DE  *
000900*              : SALIDA POR EQUIPO (UNO POR CADA ARBITRO).       *
001000* USADO POR    : BALOB020 (EXTRACTOR/ENRIQUECEDOR DE ARBITROS)   *
001100* NOTA         : LOS PORCENTAJES/RAZONES SE MANEJAN A 4 DECIMALES*
001200*              : (NO SE MULTIPLICAN POR 100 SALVO INDICADO).     *
001300******************************************************************
001400 01  REG-BALOB.
001500******************************************************************
001600*          I D E N T I F I C A C I O N   D E L   J U E G O       *
001700******************************************************************
001800     05  BOB-GAME-DATETIME           PIC X(19).
001900*    VISTA ALTERNA DE LA FECHA-HORA DEL JUEGO, IGUAL QUE EN
002000*    BALTBREC, PARA VALIDAR EL RANGO fromDate/toDate.
002100     05  BOB-GAME-DATETIME-R REDEFINES BOB-GAME-DATETIME.
002200         10  BOB-GDT-YEAR            PIC 9(04).
002300         10  FILLER                  PIC X(01).
002400         10  BOB-GDT-MONTH           PIC 9(02).
002500         10  FILLER                  PIC X(01).
002600         10  BOB-GDT-DAY             PIC 9(02).
002700         10  FILLER                  PIC X(01).
002800         10  BOB-GDT-HOUR            PIC 9(02).
002900         10  FILLER                  PIC X(01).
003000         10  BOB-GDT-MINUTE          PIC 9(02).
003100         10  FILLER                  PIC X(03).
003200     05  BOB-SEASON-TYPE             PIC X(10).
003300******************************************************************
003400*      I D E N T I D A D   D E L   C U E R P O   A R B I T R A L *
003500*      (SE LEE DEL INSUMO Y SE ESCRIBE SIN TRANSFORMAR)          *
003600******************************************************************
003700     05  BOB-OFICIAL-IDENT.
003800         10  BOB-OFICIAL-APELLIDO    PIC X(20).
003900         10  BOB-OFICIAL-NOMBRE      PIC X(15).
004000******************************************************************
004100*              D A T O S   D E L   E Q U I P O (TEAM)            *
004200******************************************************************
004300     05  BOB-TEAM-IDENT.
004400         10  BOB-TEAM-ABBR           PIC X(03).
004500         10  BOB-TEAM-CONFERENCE     PIC X(10).
004600         10  BOB-TEAM-DIVISION       PIC X(12).
004700         10  BOB-TEAM-LOCATION       PIC X(04).
004800         10  BOB-TEAM-RESULT         PIC X(04).
004900         10  BOB-TEAM-MINUTES        PIC 9(03).
005000         10  BOB-TEAM-DAYS-OFF       PIC 9(03).
005100******************************************************************
005200*          D A T O S   D E L   C O N T R A R I O (OPPT)          *
005300******************************************************************
005400     05  BOB-OPPT-IDENT.
005500         10  BOB-OPPT-ABBR           PIC X(03).
005600         10  BOB-OPPT-CONFERENCE     PIC X(10).
005700         10  BOB-OPPT-DIVISION       PIC X(12).
005800         10  BOB-OPPT-LOCATION       PIC X(04).
005900         10  BOB-OPPT-RESULT         PIC X(04).
006000         10  BOB-OPPT-MINUTES        PIC 9(03).
006100         10  BOB-OPPT-DAYS-OFF       PIC 9(03).
006200******************************************************************
006300*      C I F R A S   C R U D A S   D E L   E Q U I P O (TEAM)    *
006400******************************************************************
006500     05  BOB-TEAM-RAW.
006600         10  BOB-TEAM-POINTS         PIC 9(03).
006700         10  BOB-TEAM-ASSISTS        PIC 9(03).
006800         10  BOB-TEAM-TURNOVERS      PIC 9(03).
006900         10  BOB-TEAM-STEALS         PIC 9(03).
007000         10  BOB-TEAM-BLOCKS         PIC 9(03).
007100         10  BOB-TEAM-FOULS          PIC 9(03).
007200         10  BOB-TEAM-FGA            PIC 9(03).
007300         10  BOB-TEAM-FGM            PIC 9(03).
007400         10  BOB-TEAM-3PA            PIC 9(03).
007500         10  BOB-TEAM-3PM            PIC 9(03).
007600         10  BOB-TEAM-FTA            PIC 9(03).
007700         10  BOB-TEAM-FTM            PIC 9(03).
007800         10  BOB-TEAM-OREB           PIC 9(03).
007900         10  BOB-TEAM-DREB           PIC 9(03).
008000         10  BOB-TEAM-PTS-QTR-GRP.
008100             15  BOB-TEAM-PTS-QTR    PIC 9(03) OCCURS 8 TIMES.
008200     05  BOB-TEAM-PTS-QTR-R REDEFINES BOB-TEAM-PTS-QTR-GRP.
008300         10  BOB-TEAM-PTS-REGULAR    PIC 9(03) OCCURS 4 TIMES.
008400         10  BOB-TEAM-PTS-PRORROGA   PIC 9(03) OCCURS 4 TIMES.
008500******************************************************************
008600*    C I F R A S   C R U D A S   D E L   C O N T R A R I O       *
008700******************************************************************
008800     05  BOB-OPPT-RAW.
008900         10  BOB-OPPT-POINTS         PIC 9(03).
009000         10  BOB-OPPT-ASSISTS        PIC 9(03).
009100         10  BOB-OPPT-TURNOVERS      PIC 9(03).
009200         10  BOB-OPPT-STEALS         PIC 9(03).
009300         10  BOB-OPPT-BLOCKS         PIC 9(03).
009400         10  BOB-OPPT-FOULS          PIC 9(03).
009500         10  BOB-OPPT-FGA            PIC 9(03).
009600         10  BOB-OPPT-FGM            PIC 9(03).
009700         10  BOB-OPPT-3PA            PIC 9(03).
009800         10  BOB-OPPT-3PM            PIC 9(03).
009900         10  BOB-OPPT-FTA            PIC 9(03).
010000         10  BOB-OPPT-FTM            PIC 9(03).
010100         10  BOB-OPPT-OREB           PIC 9(03).
010200         10  BOB-OPPT-DREB           PIC 9(03).
010300         10  BOB-OPPT-PTS-QTR-GRP.
010400             15  BOB-OPPT-PTS-QTR    PIC 9(03) OCCURS 8 TIMES.
010500     05  BOB-OPPT-PTS-QTR-R REDEFINES BOB-OPPT-PTS-QTR-GRP.
010600         10  BOB-OPPT-PTS-REGULAR    PIC 9(03) OCCURS 4 TIMES.
010700         10  BOB-OPPT-PTS-PRORROGA   PIC 9(03) OCCURS 4 TIMES.
010800******************************************************************
010900*   C I F R A S   D E R I V A D A S   D E L   E Q U I P O        *
011000******************************************************************
011100     05  BOB-TEAM-DERV.
011200         10  BOB-TEAM-FG-PCT         PIC 9V9(4).
011300         10  BOB-TEAM-2PA            PIC 9(03).
011400         10  BOB-TEAM-2PM            PIC 9(03).
011500         10  BOB-TEAM-2P-PCT         PIC 9V9(4).
011600         10  BOB-TEAM-3P-PCT         PIC 9V9(4).
011700         10  BOB-TEAM-FT-PCT         PIC 9V9(4).
011800         10  BOB-TEAM-REB-TOTAL      PIC 9(03).
011900         10  BOB-TEAM-TS-PCT         PIC 9V9(4).
012000         10  BOB-TEAM-EFG-PCT        PIC 9V9(4).
012100         10  BOB-TEAM-OREB-PCT       PIC 999V9(4).
012200         10  BOB-TEAM-DREB-PCT       PIC 999V9(4).
012300         10  BOB-TEAM-TREB-PCT       PIC 999V9(4).
012400         10  BOB-TEAM-AST-FG-PCT     PIC 9V9(4).
012500         10  BOB-TEAM-TOV-PCT        PIC 999V9(4).
012600         10  BOB-TEAM-STL-PCT        PIC 999V9(4).
012700         10  BOB-TEAM-BLK-PCT        PIC 999V9(4).
012800         10  BOB-TEAM-BLK-RATE       PIC 999V9(4).
012900******************************************************************
013000*   C I F R A S   D E R I V A D A S   D E L   C O N T R A R I O  *
013100******************************************************************
013200     05  BOB-OPPT-DERV.
013300         10  BOB-OPPT-FG-PCT         PIC 9V9(4).
013400         10  BOB-OPPT-2PA            PIC 9(03).
013500         10  BOB-OPPT-2PM            PIC 9(03).
013600         10  BOB-OPPT-2P-PCT         PIC 9V9(4).
013700         10  BOB-OPPT-3P-PCT         PIC 9V9(4).
013800         10  BOB-OPPT-FT-PCT         PIC 9V9(4).
013900         10  BOB-OPPT-REB-TOTAL      PIC 9(03).
014000         10  BOB-OPPT-TS-PCT         PIC 9V9(4).
014100         10  BOB-OPPT-EFG-PCT        PIC 9V9(4).
014200         10  BOB-OPPT-OREB-PCT       PIC 999V9(4).
014300         10  BOB-OPPT-DREB-PCT       PIC 999V9(4).
014400         10  BOB-OPPT-TREB-PCT       PIC 999V9(4).
014500         10  BOB-OPPT-AST-FG-PCT     PIC 9V9(4).
014600         10  BOB-OPPT-TOV-PCT        PIC 999V9(4).
014700         10  BOB-OPPT-STL-PCT        PIC 999V9(4).
014800         10  BOB-OPPT-BLK-PCT        PIC 999V9(4).
014900         10  BOB-OPPT-BLK-RATE       PIC 999V9(4).
015000******************************************************************
015100*   C I F R A S   A   N I V E L   D E   J U E G O                *
015200******************************************************************
015300     05  BOB-GAME-DERV.
015400         10  BOB-POSSESSIONS         PIC 999V9(4).
015500         10  BOB-PACE                PIC 999V9(4).
015600******************************************************************
015700*   RELLENO PARA CRECIMIENTO FUTURO DEL REGISTRO                *
015800******************************************************************
015900     05  FILLER                      PIC X(20).
