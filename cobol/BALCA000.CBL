000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : HUGO ESTUARDO SOLARES (PHES)                     *
000400* APLICACION  : ESTADISTICA DEPORTIVA/BALONCESTO                 *
000500* PROGRAMA    : BALCA000                                        *
000600* TIPO        : RUTINA (CALL, SIN E/S PROPIA)                    *
000700* DESCRIPCION : CALCULA LOS PORCENTAJES E INDICADORES DE UN LADO *
000800*             : (EQUIPO O CONTRARIO) DE UN JUEGO DE BALONCESTO,  *
000900*             : A PARTIR DE LAS CIFRAS CRUDAS DE AMBOS LADOS.    *
001000*             : TAMBIEN DEVUELVE LAS POSESIONES Y EL RITMO       *
001100*             : (PACE) DEL JUEGO, QUE SON VALORES UNICOS POR     *
001200*             : JUEGO (NO SE REPITEN POR LADO).                  *
001300* ARCHIVOS    : NINGUNO (RUTINA DE CALCULO PURA)                 *
001400* ACCION (ES) : C=CALCULA                                        *
001500* PROGRAMA(S) : LLAMADA POR BALTB010 Y BALOB020, UNA VEZ POR CADA*
001600*             : LADO DEL JUEGO (PROPIO/CONTRARIO)                *
001700* INSTALADO   : 02/04/1989                                       *
001800* BPM/RATIONAL: 401123                                           *
001900* NOMBRE      : LIBRERIA DE FORMULAS DE ESTADISTICA DEPORTIVA    *
002000* DESCRIPCION : MANTENIMIENTO                                    *
002100******************************************************************
002200*                 B I T A C O R A   D E   C A M B I O S          *
002300******************************************************************
002400* 14/03/1989 PHES SOLICITUD 401123 - VERSION ORIGINAL. CALCULA   *PHES8903
002500*            PORCENTAJES DE TIRO, REBOTE, ROBO Y TAPON A PARTIR  *
002600*            DE LAS CIFRAS CRUDAS DE AMBOS LADOS DEL JUEGO.      *
002700* 02/04/1989 PHES SOLICITUD 401140 - SE AGREGA EL CALCULO DE     *PHES8904
002800*            POSESIONES Y RITMO (PACE) DE JUEGO, PROMEDIANDO LA  *
002900*            ESTIMACION DE AMBOS LADOS.                          *
003000* 19/09/1990 CAGR SOLICITUD 402015 - SE PROTEGEN TODAS LAS       *CAGR9009
003100*            DIVISIONES CONTRA DIVISOR CERO (LADO SIN INTENTOS   *
003200*            DE TIRO O SIN POSESIONES); EL RESULTADO SE DEJA EN  *
003300*            CERO EN VEZ DE ABENDAR EL JOB LLAMADOR.             *
003400* 11/06/1993 CAGR SOLICITUD 402390 - SE CORRIGE FORMULA DE       *CAGR9306
003500*            BLOCK-RATE, QUE USABA LOS INTENTOS TOTALES EN VEZ   *
003600*            DE LOS INTENTOS DE DOS PUNTOS COMO DENOMINADOR.     *
003700* 08/01/1996 RQAX SOLICITUD 403101 - SE AGREGA REDONDEO A 4      *RQAX9601
003800*            DECIMALES (ROUNDED) EN TODOS LOS COMPUTE, PARA      *
003900*            CUMPLIR CON EL NUEVO ESTANDAR DE CIFRAS DE GERENCIA.*
004000* 22/03/1998 RQAX SOLICITUD 403877 - REVISION DE CAMPOS DE 4     *RQAX9803
004100*            DIGITOS DE ANIO EN COMENTARIOS DE ESTA RUTINA PARA  *
004200*            EL PROYECTO DE CONTINGENCIA DEL ANO 2000; LA RUTINA*
004300*            EN SI NO MANEJA FECHAS Y NO REQUIRIO CAMBIOS.       *
004400* 30/11/1999 RQAX SOLICITUD 404012 - CIERRE DE CONTINGENCIA Y2K, *RQAX9911
004500*            SIN HALLAZGOS ADICIONALES EN ESTA RUTINA.           *
004600* 17/05/2004 MOPR SOLICITUD 405266 - SE AGREGAN 77-NIVELES PARA  *MOPR0405
004700*            LOS DIVISORES INTERMEDIOS, ANTES CALCULADOS EN      *
004800*            CAMPOS DE TRABAJO A NIVEL DE GRUPO.                 *
004900* 09/10/2016 MOPR SOLICITUD 406540 - SE AJUSTA EL LADO DE LA     *MOPR1610
005000*            LLAMADA PARA RECIBIR AMBOS LADOS COMPLETOS (PROPIO Y*
005100*            CONTRARIO) EN UNA SOLA LLAMADA, YA QUE POSESIONES Y *
005200*            RITMO REQUIEREN LAS CIFRAS DE LOS DOS LADOS.        *
005300* 13/04/2021 SVCH SOLICITUD 406891 - LOS DIVISORES INTERMEDIOS   *SVCH2104
005400*            WKS-DIV-TS-BASE Y WKS-DIV-TOV-BASE REDONDEABAN A    *
005500*            ENTERO ANTES DE DIVIDIR, PERDIENDO LA FRACCION DE   *
005600*            0.44*TL-INTENTADOS Y ALTERANDO EL PORCENTAJE DE     *
005700*            TIRO VERDADERO Y EL PORCENTAJE DE PERDIDAS EN CASI  *
005800*            TODOS LOS JUEGOS. SE AMPLIAN A 4 DECIMALES (COMP-3, *
005900*            IGUAL QUE WKS-SUMA-ESTIMACIONES) PARA CONSERVAR LA  *
006000*            PRECISION HASTA EL COMPUTE FINAL.                   *
006100* 27/04/2021 SVCH SOLICITUD 406893 - EN 205-ESTIMA-UN-LADO LA    *SVCH2104
006200*            FRACCION OREB/(OREB+DREB-CONTRARIO) SE CALCULABA    *
006300*            DENTRO DEL MISMO COMPUTE DE LA ESTIMACION, SIN       *
006400*            REDONDEO PROPIO, ANTES DE MULTIPLICARLA POR 1.07 Y   *
006500*            POR LOS TIROS FALLADOS -- LA NORMA DE REDONDEO A 4   *
006600*            DECIMALES DEBE APLICARSE A ESA FRACCION POR SEPARADO,*
006700*            NO SOLO AL RESULTADO FINAL DE LA ESTIMACION. SE      *
006800*            AGREGA WKS-FRAC-REB-OFEN PARA REDONDEARLA ANTES DE   *
006900*            USARLA, IGUAL QUE EN SOLICITUD 406891.               *
007000******************************************************************
007100 IDENTIFICATION DIVISION.
007200 PROGRAM-ID.    BALCA000.
007300 AUTHOR.        HUGO ESTUARDO SOLARES.
007400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - AREA DEPORTIVA.
007500 DATE-WRITTEN.  14/03/1989.
007600 DATE-COMPILED.
007700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
008200     CLASS DIGITO-VALIDO IS '0' THRU '9'.
008300 DATA DIVISION.
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*              R E C U R S O S   D E   T R A B A J O             *
008700******************************************************************
008800 01  WKS-CALCA000-TRABAJO.
008900     02  WKS-POSESIONES            PIC 999V9(4).
009000     02  WKS-PACE                  PIC 999V9(4).
009100*    VISTA ALTERNA DEL ACUMULADOR DE ESTIMACIONES, PARA CUADRAR
009200*    EL PROMEDIO DE POSESIONES SIN REPETIR EL COMPUTE.
009300     02  WKS-SUMA-ESTIMACIONES     PIC S9(6)V9(4) COMP-3.
009400     02  WKS-SUMA-ESTIMACIONES-R REDEFINES
009500                                   WKS-SUMA-ESTIMACIONES.
009600         03  FILLER                PIC S9(2).
009700         03  WKS-SUMA-ENTERA       PIC 9(4).
009800         03  WKS-SUMA-DECIMAL      PIC 9(4).
009900******************************************************************
010000*  DIVISORES INTERMEDIOS -- SE VALIDAN ANTES DE CADA COMPUTE.    *
010100*  A NIVEL 77, POR SER CAMPOS DE TRABAJO SUELTOS SIN RELACION DE *
010200*  GRUPO ENTRE SI (VER SOLICITUD 405266 EN LA BITACORA ARRIBA).  *
010300******************************************************************
010400 77  WKS-DIV-REB-OFEN-PROP     PIC 9(05) COMP.
010500 77  WKS-DIV-REB-DEFEN-PROP    PIC 9(05) COMP.
010600 77  WKS-DIV-REB-TOTAL         PIC 9(05) COMP.
010700 77  WKS-DIV-TS-BASE      PIC S9(5)V9(4) COMP-3.
010800 77  WKS-DIV-TOV-BASE     PIC S9(5)V9(4) COMP-3.
010900*    FRACCION OREB/(OREB+DREB-CONTRARIO) DE 205-ESTIMA-UN-LADO,
011000*    REDONDEADA A 4 DECIMALES ANTES DE MULTIPLICAR POR 1.07 Y POR
011100*    LOS TIROS FALLADOS (VER SOLICITUD 406893 EN LA BITACORA).
011200 77  WKS-FRAC-REB-OFEN    PIC S9V9(4) COMP-3.
011300 01  WKS-CONTADOR-LADOS            PIC 9(01) COMP VALUE ZERO.
011400******************************************************************
011500*   TABLA AUXILIAR (SE USA PARA RECORRER PROPIO/CONTRARIO SIN    *
011600*   DUPLICAR EL BLOQUE DE FORMULAS DE POSESIONES)                *
011700******************************************************************
011800 01  WKS-TABLA-LADOS.
011900     02  WKS-LADO-FGA-TAB          PIC 9(03) COMP OCCURS 2 TIMES.
012000     02  WKS-LADO-FGM-TAB          PIC 9(03) COMP OCCURS 2 TIMES.
012100     02  WKS-LADO-OREB-TAB         PIC 9(03) COMP OCCURS 2 TIMES.
012200     02  WKS-LADO-DREB-OPP-TAB     PIC 9(03) COMP OCCURS 2 TIMES.
012300     02  WKS-LADO-TOV-TAB          PIC 9(03) COMP OCCURS 2 TIMES.
012400     02  WKS-LADO-FTA-TAB          PIC 9(03) COMP OCCURS 2 TIMES.
012500     02  WKS-LADO-EST-TAB          PIC S9(5)V9(4) COMP-3
012600                                    OCCURS 2 TIMES.
012700 LINKAGE SECTION.
012800******************************************************************
012900*  MIEMBRO  : LK-BALCA000                                        *
013000*  RECIBE LAS CIFRAS CRUDAS DEL LADO A CALCULAR (PROPIO) Y DEL   *
013100*  LADO CONTRARIO DEL MISMO JUEGO, MAS LOS MINUTOS TOTALES DEL   *
013200*  EQUIPO (SIEMPRE LOS DEL EQUIPO, NO DEL CONTRARIO -- SE USAN   *
013300*  UNICAMENTE PARA EL RITMO). DEVUELVE LOS 17 CAMPOS DERIVADOS   *
013400*  DEL LADO PROPIO MAS POSESIONES Y RITMO DEL JUEGO.             *
013500******************************************************************
013600 01  LK-LADO-PROPIO.
013700     02  LK-PROPIO-PUNTOS          PIC 9(03).
013800     02  LK-PROPIO-ASISTENCIAS     PIC 9(03).
013900     02  LK-PROPIO-PERDIDAS        PIC 9(03).
014000     02  LK-PROPIO-ROBOS           PIC 9(03).
014100     02  LK-PROPIO-TAPONES         PIC 9(03).
014200     02  LK-PROPIO-FALTAS          PIC 9(03).
014300     02  LK-PROPIO-TC-INTENTADOS   PIC 9(03).
014400     02  LK-PROPIO-TC-ANOTADOS     PIC 9(03).
014500     02  LK-PROPIO-3P-INTENTADOS   PIC 9(03).
014600     02  LK-PROPIO-3P-ANOTADOS     PIC 9(03).
014700     02  LK-PROPIO-TL-INTENTADOS   PIC 9(03).
014800     02  LK-PROPIO-TL-ANOTADOS     PIC 9(03).
014900     02  LK-PROPIO-REB-OFEN        PIC 9(03).
015000     02  LK-PROPIO-REB-DEFEN       PIC 9(03).
015100*    VISTA ALTERNA PARA VOLCAR EL LADO PROPIO COMPLETO A UN
015200*    DISPLAY DE UNA SOLA LINEA CUANDO SE DEPURA UN JUEGO MALO.
015300 01  LK-LADO-PROPIO-X REDEFINES LK-LADO-PROPIO PIC X(42).
015400 01  LK-LADO-CONTRARIO.
015500     02  LK-CONTRA-PUNTOS          PIC 9(03).
015600     02  LK-CONTRA-ASISTENCIAS     PIC 9(03).
015700     02  LK-CONTRA-PERDIDAS        PIC 9(03).
015800     02  LK-CONTRA-ROBOS           PIC 9(03).
015900     02  LK-CONTRA-TAPONES         PIC 9(03).
016000     02  LK-CONTRA-FALTAS          PIC 9(03).
016100     02  LK-CONTRA-TC-INTENTADOS   PIC 9(03).
016200     02  LK-CONTRA-TC-ANOTADOS     PIC 9(03).
016300     02  LK-CONTRA-3P-INTENTADOS   PIC 9(03).
016400     02  LK-CONTRA-3P-ANOTADOS     PIC 9(03).
016500     02  LK-CONTRA-TL-INTENTADOS   PIC 9(03).
016600     02  LK-CONTRA-TL-ANOTADOS     PIC 9(03).
016700     02  LK-CONTRA-REB-OFEN        PIC 9(03).
016800     02  LK-CONTRA-REB-DEFEN       PIC 9(03).
016900 01  LK-LADO-CONTRARIO-X REDEFINES LK-LADO-CONTRARIO PIC X(42).
017000 01  LK-MINUTOS-EQUIPO             PIC 9(03).
017100 01  LK-RESULTADO.
017200     02  LK-RES-FG-PCT             PIC 9V9(4).
017300     02  LK-RES-2PA                PIC 9(03).
017400     02  LK-RES-2PM                PIC 9(03).
017500     02  LK-RES-2P-PCT             PIC 9V9(4).
017600     02  LK-RES-3P-PCT             PIC 9V9(4).
017700     02  LK-RES-FT-PCT             PIC 9V9(4).
017800     02  LK-RES-REB-TOTAL          PIC 9(03).
017900     02  LK-RES-TS-PCT             PIC 9V9(4).
018000     02  LK-RES-EFG-PCT            PIC 9V9(4).
018100     02  LK-RES-OREB-PCT           PIC 999V9(4).
018200     02  LK-RES-DREB-PCT           PIC 999V9(4).
018300     02  LK-RES-TREB-PCT           PIC 999V9(4).
018400     02  LK-RES-AST-FG-PCT         PIC 9V9(4).
018500     02  LK-RES-TOV-PCT            PIC 999V9(4).
018600     02  LK-RES-STL-PCT            PIC 999V9(4).
018700     02  LK-RES-BLK-PCT            PIC 999V9(4).
018800     02  LK-RES-BLK-RATE           PIC 999V9(4).
018900     02  LK-RES-POSESIONES         PIC 999V9(4).
019000     02  LK-RES-PACE               PIC 999V9(4).
019100******************************************************************
019200 PROCEDURE DIVISION USING LK-LADO-PROPIO, LK-LADO-CONTRARIO,
019300                          LK-MINUTOS-EQUIPO, LK-RESULTADO.
019400******************************************************************
019500*               S E C C I O N    P R I N C I P A L               *
019600******************************************************************
019700 100-SECCION-PRINCIPAL SECTION.
019800     PERFORM 200-CALCULA-POSESIONES THRU 200-CALCULA-POSESIONES-E
019900     PERFORM 210-CALCULA-PORCENTAJES
020000                                 THRU 210-CALCULA-PORCENTAJES-E
020100     GOBACK.
020200 100-SECCION-PRINCIPAL-E. EXIT.
020300
020400******************************************************************
020500*   P O S E S I O N E S   Y   R I T M O   D E L   J U E G O      *
020600*   (VER SOLICITUD 401140 EN LA BITACORA DE CAMBIOS ARRIBA)      *
020700******************************************************************
020800 200-CALCULA-POSESIONES SECTION.
020900     MOVE LK-PROPIO-TC-INTENTADOS  TO WKS-LADO-FGA-TAB (1)
021000     MOVE LK-PROPIO-TC-ANOTADOS    TO WKS-LADO-FGM-TAB (1)
021100     MOVE LK-PROPIO-REB-OFEN       TO WKS-LADO-OREB-TAB (1)
021200     MOVE LK-CONTRA-REB-DEFEN      TO WKS-LADO-DREB-OPP-TAB (1)
021300     MOVE LK-PROPIO-PERDIDAS       TO WKS-LADO-TOV-TAB (1)
021400     MOVE LK-PROPIO-TL-INTENTADOS  TO WKS-LADO-FTA-TAB (1)
021500
021600     MOVE LK-CONTRA-TC-INTENTADOS  TO WKS-LADO-FGA-TAB (2)
021700     MOVE LK-CONTRA-TC-ANOTADOS    TO WKS-LADO-FGM-TAB (2)
021800     MOVE LK-CONTRA-REB-OFEN       TO WKS-LADO-OREB-TAB (2)
021900     MOVE LK-PROPIO-REB-DEFEN      TO WKS-LADO-DREB-OPP-TAB (2)
022000     MOVE LK-CONTRA-PERDIDAS       TO WKS-LADO-TOV-TAB (2)
022100     MOVE LK-CONTRA-TL-INTENTADOS  TO WKS-LADO-FTA-TAB (2)
022200
022300     MOVE ZERO TO WKS-SUMA-ESTIMACIONES
022400     PERFORM 205-ESTIMA-UN-LADO THRU 205-ESTIMA-UN-LADO-E
022500             VARYING WKS-CONTADOR-LADOS FROM 1 BY 1
022600             UNTIL WKS-CONTADOR-LADOS > 2
022700
022800     COMPUTE WKS-POSESIONES ROUNDED =
022900             WKS-SUMA-ESTIMACIONES / 2
023000
023100     IF LK-MINUTOS-EQUIPO > ZERO
023200        COMPUTE WKS-PACE ROUNDED =
023300                WKS-POSESIONES * 240 / LK-MINUTOS-EQUIPO
023400     ELSE
023500        MOVE ZERO TO WKS-PACE
023600     END-IF
023700
023800     MOVE WKS-POSESIONES  TO LK-RES-POSESIONES
023900     MOVE WKS-PACE        TO LK-RES-PACE.
024000 200-CALCULA-POSESIONES-E. EXIT.
024100
024200*    ESTIMACION DE POSESIONES DE UN LADO (VER 09/10/2016 ARRIBA):
024300*    LADO_EST = FGA - [OREB / (OREB+DREB-CONTRARIO)] * 1.07 *
024400*               (FGA-FGM) + TOV + 0.4 * FTA
024500 205-ESTIMA-UN-LADO SECTION.
024600     COMPUTE WKS-DIV-REB-OFEN-PROP =
024700             WKS-LADO-OREB-TAB (WKS-CONTADOR-LADOS) +
024800             WKS-LADO-DREB-OPP-TAB (WKS-CONTADOR-LADOS)
024900     IF WKS-DIV-REB-OFEN-PROP > ZERO
025000        COMPUTE WKS-FRAC-REB-OFEN ROUNDED =
025100                WKS-LADO-OREB-TAB (WKS-CONTADOR-LADOS) /
025200                WKS-DIV-REB-OFEN-PROP
025300        COMPUTE WKS-LADO-EST-TAB (WKS-CONTADOR-LADOS) ROUNDED =
025400           WKS-LADO-FGA-TAB (WKS-CONTADOR-LADOS)
025500         - WKS-FRAC-REB-OFEN * 1.07 *
025600           (WKS-LADO-FGA-TAB (WKS-CONTADOR-LADOS) -
025700            WKS-LADO-FGM-TAB (WKS-CONTADOR-LADOS))
025800         + WKS-LADO-TOV-TAB (WKS-CONTADOR-LADOS)
025900         + 0.4 * WKS-LADO-FTA-TAB (WKS-CONTADOR-LADOS)
026000     ELSE
026100        COMPUTE WKS-LADO-EST-TAB (WKS-CONTADOR-LADOS) ROUNDED =
026200           WKS-LADO-FGA-TAB (WKS-CONTADOR-LADOS)
026300         + WKS-LADO-TOV-TAB (WKS-CONTADOR-LADOS)
026400         + 0.4 * WKS-LADO-FTA-TAB (WKS-CONTADOR-LADOS)
026500     END-IF
026600     ADD WKS-LADO-EST-TAB (WKS-CONTADOR-LADOS)
026700                           TO WKS-SUMA-ESTIMACIONES.
026800 205-ESTIMA-UN-LADO-E. EXIT.
026900
027000******************************************************************
027100*   P O R C E N T A J E S   D E L   L A D O   P R O P I O        *
027200*   (VER SOLICITUD 401123 EN LA BITACORA DE CAMBIOS ARRIBA)      *
027300******************************************************************
027400 210-CALCULA-PORCENTAJES SECTION.
027500*    TIRO DE CAMPO, DOS PUNTOS, TRIPLE Y LIBRE
027600     IF LK-PROPIO-TC-INTENTADOS > ZERO
027700        COMPUTE LK-RES-FG-PCT ROUNDED =
027800                LK-PROPIO-TC-ANOTADOS / LK-PROPIO-TC-INTENTADOS
027900     ELSE
028000        MOVE ZERO TO LK-RES-FG-PCT
028100     END-IF
028200
028300     COMPUTE LK-RES-2PA =
028400             LK-PROPIO-TC-INTENTADOS - LK-PROPIO-3P-INTENTADOS
028500     COMPUTE LK-RES-2PM =
028600             LK-PROPIO-TC-ANOTADOS   - LK-PROPIO-3P-ANOTADOS
028700
028800     IF LK-RES-2PA > ZERO
028900        COMPUTE LK-RES-2P-PCT ROUNDED =
029000                LK-RES-2PM / LK-RES-2PA
029100     ELSE
029200        MOVE ZERO TO LK-RES-2P-PCT
029300     END-IF
029400
029500     IF LK-PROPIO-3P-INTENTADOS > ZERO
029600        COMPUTE LK-RES-3P-PCT ROUNDED =
029700           LK-PROPIO-3P-ANOTADOS / LK-PROPIO-3P-INTENTADOS
029800     ELSE
029900        MOVE ZERO TO LK-RES-3P-PCT
030000     END-IF
030100
030200     IF LK-PROPIO-TL-INTENTADOS > ZERO
030300        COMPUTE LK-RES-FT-PCT ROUNDED =
030400           LK-PROPIO-TL-ANOTADOS / LK-PROPIO-TL-INTENTADOS
030500     ELSE
030600        MOVE ZERO TO LK-RES-FT-PCT
030700     END-IF
030800
030900     COMPUTE LK-RES-REB-TOTAL =
031000             LK-PROPIO-REB-OFEN + LK-PROPIO-REB-DEFEN
031100
031200*    PORCENTAJE DE TIRO VERDADERO (TRUE SHOOTING)
031300     COMPUTE WKS-DIV-TS-BASE ROUNDED =
031400             2 * (LK-PROPIO-TC-INTENTADOS +
031500                  0.44 * LK-PROPIO-TL-INTENTADOS)
031600     IF WKS-DIV-TS-BASE > ZERO
031700        COMPUTE LK-RES-TS-PCT ROUNDED =
031800                LK-PROPIO-PUNTOS / WKS-DIV-TS-BASE
031900     ELSE
032000        MOVE ZERO TO LK-RES-TS-PCT
032100     END-IF
032200
032300*    PORCENTAJE DE TIRO DE CAMPO EFECTIVO
032400     IF LK-PROPIO-TC-INTENTADOS > ZERO
032500        COMPUTE LK-RES-EFG-PCT ROUNDED =
032600           (LK-PROPIO-TC-ANOTADOS + 0.5 * LK-PROPIO-3P-ANOTADOS)
032700           / LK-PROPIO-TC-INTENTADOS
032800     ELSE
032900        MOVE ZERO TO LK-RES-EFG-PCT
033000     END-IF
033100
033200*    PORCENTAJES DE REBOTE OFENSIVO, DEFENSIVO Y TOTAL
033300     COMPUTE WKS-DIV-REB-OFEN-PROP =
033400             LK-PROPIO-REB-OFEN + LK-CONTRA-REB-DEFEN
033500     IF WKS-DIV-REB-OFEN-PROP > ZERO
033600        COMPUTE LK-RES-OREB-PCT ROUNDED =
033700           100 * LK-PROPIO-REB-OFEN / WKS-DIV-REB-OFEN-PROP
033800     ELSE
033900        MOVE ZERO TO LK-RES-OREB-PCT
034000     END-IF
034100
034200     COMPUTE WKS-DIV-REB-DEFEN-PROP =
034300             LK-PROPIO-REB-DEFEN + LK-CONTRA-REB-OFEN
034400     IF WKS-DIV-REB-DEFEN-PROP > ZERO
034500        COMPUTE LK-RES-DREB-PCT ROUNDED =
034600           100 * LK-PROPIO-REB-DEFEN / WKS-DIV-REB-DEFEN-PROP
034700     ELSE
034800        MOVE ZERO TO LK-RES-DREB-PCT
034900     END-IF
035000
035100     COMPUTE WKS-DIV-REB-TOTAL =
035200             (LK-PROPIO-REB-OFEN + LK-PROPIO-REB-DEFEN) +
035300             (LK-CONTRA-REB-OFEN + LK-CONTRA-REB-DEFEN)
035400     IF WKS-DIV-REB-TOTAL > ZERO
035500        COMPUTE LK-RES-TREB-PCT ROUNDED =
035600           100 * (LK-PROPIO-REB-OFEN + LK-PROPIO-REB-DEFEN) /
035700                 WKS-DIV-REB-TOTAL
035800     ELSE
035900        MOVE ZERO TO LK-RES-TREB-PCT
036000     END-IF
036100
036200*    PORCENTAJE DE TIROS DE CAMPO ASISTIDOS
036300     IF LK-PROPIO-TC-ANOTADOS > ZERO
036400        COMPUTE LK-RES-AST-FG-PCT ROUNDED =
036500           LK-PROPIO-ASISTENCIAS / LK-PROPIO-TC-ANOTADOS
036600     ELSE
036700        MOVE ZERO TO LK-RES-AST-FG-PCT
036800     END-IF
036900
037000*    PORCENTAJE DE PERDIDAS
037100     COMPUTE WKS-DIV-TOV-BASE ROUNDED =
037200             LK-PROPIO-TC-INTENTADOS +
037300             0.44 * LK-PROPIO-TL-INTENTADOS +
037400             LK-PROPIO-PERDIDAS
037500     IF WKS-DIV-TOV-BASE > ZERO
037600        COMPUTE LK-RES-TOV-PCT ROUNDED =
037700           100 * LK-PROPIO-PERDIDAS / WKS-DIV-TOV-BASE
037800     ELSE
037900        MOVE ZERO TO LK-RES-TOV-PCT
038000     END-IF
038100
038200*    PORCENTAJE DE ROBOS Y TAPONES (USAN LAS POSESIONES DEL
038300*    JUEGO, YA CALCULADAS EN 200-CALCULA-POSESIONES)
038400     IF WKS-POSESIONES > ZERO
038500        COMPUTE LK-RES-STL-PCT ROUNDED =
038600           100 * LK-PROPIO-ROBOS / WKS-POSESIONES
038700        COMPUTE LK-RES-BLK-PCT ROUNDED =
038800           100 * LK-PROPIO-TAPONES / WKS-POSESIONES
038900     ELSE
039000        MOVE ZERO TO LK-RES-STL-PCT
039100        MOVE ZERO TO LK-RES-BLK-PCT
039200     END-IF
039300
039400*    TASA DE TAPONES POR INTENTO DE DOS PUNTOS
039500     IF LK-RES-2PA > ZERO
039600        COMPUTE LK-RES-BLK-RATE ROUNDED =
039700           100 * LK-PROPIO-TAPONES / LK-RES-2PA
039800     ELSE
039900        MOVE ZERO TO LK-RES-BLK-RATE
040000     END-IF.
040100 210-CALCULA-PORCENTAJES-E. EXIT.
